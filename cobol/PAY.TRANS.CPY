000100******************************************************************        
000200* PAY.TRANS.CPY                                                           
000300* GUARDIAN-STUDENT PAYMENT SYSTEM - PAYMENT TRANSACTION LEDGER.           
000400* COPY MEMBER.  INCLUDED BY GSP.PAYPOST INTO THE FILE SECTION             
000500* FD FOR THE PAYMENT TRANSACTION OUTPUT FILE.  ONE RECORD IS              
000600* WRITTEN FOR EVERY REQUEST READ, WHETHER POSTED OR NOT -                 
000700* THIS IS THE SHOP'S ONE-FOR-ONE AUDIT TRAIL OF THE RUN.                  
000800*                                                                         
000900* MAINTENANCE LOG                                                         
001000*   MM/DD/YY  INIT  TICKET     DESCRIPTION                                
001100*   09/09/94  RPK   GSP-0031   ORIGINAL LAYOUT.                           
001200*   04/22/96  DWL   GSP-0087   ADDED TRN-DYNAMIC-RATE SO THE              
001300*                              RATE CHARGED ON A SPLIT                    
001400*                              STUDENT CAN BE TRACED BACK.                
001500*   11/03/99  RPK   GSP-0204   Y2K - NO DATE FIELDS, LOGGED               
001600*                              FOR THE AUDIT.                             
001700******************************************************************        
001800 01  PAY-TRANS-RECORD.                                                    
001900     05  TRN-PARENT-ID                     PIC X(10).                     
002000     05  TRN-STUDENT-ID                    PIC X(10).                     
002100     05  TRN-ORIGINAL-AMOUNT               PIC S9(7)V99  COMP-3.          
002200     05  TRN-DYNAMIC-RATE                  PIC S9(1)V9(4)  COMP-3.        
002300     05  TRN-ADJUSTED-AMOUNT               PIC S9(7)V99  COMP-3.          
002400     05  TRN-STATUS                        PIC X(7).                      
002500             88  TRN-STATUS-SUCCESS        VALUE "SUCCESS".               
002600             88  TRN-STATUS-FAILED         VALUE "FAILED ".               
002700     05  TRN-REASON                        PIC X(40).                     
002800     05  FILLER                            PIC X(15).                     
