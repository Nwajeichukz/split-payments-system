000100******************************************************************        
000200* PAR.MASTER.CPY                                                          
000300* GUARDIAN-STUDENT PAYMENT SYSTEM - PARENT ACCOUNT MASTER.                
000400* COPY MEMBER.  INCLUDED BY GSP.PAYPOST AND RAV.ACCTREG INTO              
000500* THE FILE SECTION FD FOR THE PARENT MASTER FILE.                         
000600*                                                                         
000700* MAINTENANCE LOG                                                         
000800*   MM/DD/YY  INIT  TICKET     DESCRIPTION                                
000900*   09/09/94  RPK   GSP-0031   ORIGINAL LAYOUT FOR CONVERSION             
001000*                              OF THE PARENT LEDGER OFF THE               
001100*                              OLD CARD-IMAGE FILES.                      
001200*   02/17/97  DWL   GSP-0118   WIDENED PAR-NAME FROM 24 TO 30             
001300*                              BYTES, SHORT NAMES WERE GETTING            
001400*                              TRUNCATED ON THE STATEMENT RUN.            
001500*   11/03/99  RPK   GSP-0204   Y2K - NO DATE FIELDS ON THIS               
001600*                              RECORD, LOGGED FOR THE AUDIT.              
001700******************************************************************        
001800 01  PAR-MASTER-RECORD.                                                   
001900     05  PAR-ID                            PIC X(10).                     
002000     05  PAR-NAME                          PIC X(30).                     
002100     05  PAR-BALANCE                       PIC S9(7)V99  COMP-3.          
002200     05  FILLER                            PIC X(04).                     
