000100******************************************************************        
000200* REG.CNTL.CPY                                                            
000300* GUARDIAN-STUDENT PAYMENT SYSTEM - RUN-TO-RUN CONTROL CARD.              
000400* COPY MEMBER.  WRITTEN BY RAV.ACCTREG AT END OF THE ACCOUNT              
000500* SETUP STEP, READ BY GSP.PAYPOST SO THE SAME DAY'S                       
000600* REGISTRATIONS-ACCEPTED/REJECTED COUNTS CAN BE CARRIED                   
000700* FORWARD ONTO THE TOTALS-REPORT PRINTED AT END OF POSTING.               
000800*                                                                         
000900* MAINTENANCE LOG                                                         
001000*   MM/DD/YY  INIT  TICKET     DESCRIPTION                                
001100*   03/11/95  RPK   RAV-0009   ORIGINAL LAYOUT.                           
001200******************************************************************        
001300 01  REG-CNTL-RECORD.                                                     
001400     05  REG-CNTL-ACCEPTED-CT              PIC S9(5)  COMP-3.             
001500     05  REG-CNTL-REJECTED-CT              PIC S9(5)  COMP-3.             
001600     05  FILLER                            PIC X(10).                     
