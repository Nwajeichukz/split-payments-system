000100******************************************************************        
000200* STU.MASTER.CPY                                                          
000300* GUARDIAN-STUDENT PAYMENT SYSTEM - STUDENT ACCOUNT MASTER.               
000400* COPY MEMBER.  INCLUDED BY GSP.PAYPOST AND RAV.ACCTREG INTO              
000500* THE FILE SECTION FD FOR THE STUDENT MASTER FILE.                        
000600*                                                                         
000700* STU-PARENT-COUNT TELLS THE POSTING PROGRAM WHETHER TO RUN               
000800* THE SINGLE-PARENT OR THE TWO-PARENT CONTRIBUTION SPLIT.                 
000900* A SHARED (TWO-PARENT) STUDENT CARRIES A SURCHARGE ADDER -               
001000* SEE GSP.PAYPOST PARAGRAPH 2100-COMPUTE-DYNAMIC-RATE.                    
001100*                                                                         
001200* MAINTENANCE LOG                                                         
001300*   MM/DD/YY  INIT  TICKET     DESCRIPTION                                
001400*   09/09/94  RPK   GSP-0031   ORIGINAL LAYOUT, SINGLE PARENT             
001500*                              LINK ONLY.                                 
001600*   04/22/96  DWL   GSP-0087   ADDED STU-PARENT-COUNT AND A               
001700*                              SECOND PARENT LINK FOR SPLIT               
001800*                              (JOINT-CUSTODY) BILLING.                   
001900*   11/03/99  RPK   GSP-0204   Y2K - NO DATE FIELDS, LOGGED               
002000*                              FOR THE AUDIT.                             
002100******************************************************************        
002200 01  STU-MASTER-RECORD.                                                   
002300     05  STU-ID                            PIC X(10).                     
002400     05  STU-NAME                          PIC X(30).                     
002500     05  STU-BALANCE                       PIC S9(7)V99  COMP-3.          
002600     05  STU-PARENT-COUNT                  PIC 9(1).                      
002700             88  STU-SINGLE-PARENT         VALUE 1.                       
002800             88  STU-SHARED-PARENT         VALUE 2.                       
002900     05  STU-PARENT-ID-1                   PIC X(10).                     
003000     05  STU-PARENT-ID-2                   PIC X(10).                     
003100     05  FILLER                            PIC X(06).                     
003200*                                                                         
003300* ALTERNATE VIEW OF THE TWO PARENT LINKS AS ONE 20-BYTE                   
003400* PAIR, USED BY THE RELATIONSHIP CHECK IN GSP.PAYPOST SO IT               
003500* DOES NOT HAVE TO TEST EACH LINK SEPARATELY.                             
003600 01  STU-LINK-VIEW REDEFINES STU-MASTER-RECORD.                           
003700     05  FILLER                            PIC X(46).                     
003800     05  STU-PARENT-IDS-PAIR               PIC X(20).                     
003900     05  FILLER                            PIC X(06).                     
