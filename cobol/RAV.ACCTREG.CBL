000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. RAV-ACCOUNT-REGISTRATION.                                    
000300 AUTHOR. R. KOSTER.                                                       
000400 INSTALLATION. CAMPUS FINANCIAL SERVICES INC - DATA CENTER.               
000500 DATE-WRITTEN. 03/11/95.                                                  
000600 DATE-COMPILED. 03/11/95.                                                 
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
000800******************************************************************        
000900* RAV-ACCOUNT-REGISTRATION.                                               
001000* GUARDIAN-STUDENT PAYMENT SYSTEM - ACCOUNT SETUP RUN.                    
001100*                                                                         
001200* EDITS THE DAY'S INCOMING PARENT, STUDENT AND ADMIN SIGN-UP              
001300* RECORDS, OPENS A NEW PARENT OR STUDENT MASTER RECORD FOR                
001400* EACH ONE THAT PASSES EDITING, AND CARRIES THE ACCEPTED AND              
001500* REJECTED COUNTS FORWARD ON REG.CNTL FOR GSP.PAYPOST TO PRINT            
001600* ON THE DAILY TOTALS REPORT.  RUN AS THE FIRST STEP OF THE               
001700* DAILY JOB, AHEAD OF GSP-PAYMENT-POSTING.                                
001800*                                                                         
001900* THE PARENT AND STUDENT MASTERS ARE COPIED FORWARD UNCHANGED             
002000* FROM THE PRIOR DAY'S GENERATION AND THE NEWLY ACCEPTED                  
002100* RECORDS ARE APPENDED AT END OF FILE - THIS PROGRAM ONLY ADDS            
002200* ACCOUNTS, IT DOES NOT TOUCH AN EXISTING BALANCE.                        
002300*                                                                         
002400* MAINTENANCE LOG                                                         
002500*   MM/DD/YY  INIT  TICKET     DESCRIPTION                                
002600*   03/11/95  RPK   RAV-0009   ORIGINAL PROGRAM - PARENT AND              
002700*                              STUDENT SIGN-UP ONLY, SINGLE               
002800*                              PARENT LINK.                               
002900*   04/22/96  DWL   GSP-0087   ADDED THE SECOND FAMILY ID SO A            
003000*                              STUDENT CAN BE LINKED TO TWO               
003100*                              PARENTS AT SIGN-UP.  SEE 2220.             
003200*   08/30/98  RPK   RAV-0044   ADDED ADMIN AS A VALID ROLE.               
003300*                              ADMIN SIGN-UPS ARE COUNTED BUT             
003400*                              DO NOT OPEN A MASTER RECORD -              
003500*                              THERE IS NO ADMIN MASTER FILE.             
003600*   11/03/99  RPK   RAV-0061   Y2K REVIEW - NO DATE-SENSITIVE             
003700*                              FIELDS ON THIS PROGRAM.  NO                
003800*                              CODE CHANGE REQUIRED, LOGGED               
003900*                              FOR THE AUDIT FILE.                        
004000*   02/19/04  MJT   RAV-0080   RAISED THE IN-MEMORY PARENT KEY            
004100*                              TABLE TO 300 AND THE EMAIL                 
004200*                              TABLE TO 500 TO MATCH THE FALL             
004300*                              ENROLLMENT VOLUME - SEE GSP-0309           
004400*                              ON GSP.PAYPOST FOR THE SAME                
004500*                              CHANGE ON THE POSTING SIDE.                
004600******************************************************************        
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900* SAME 4341 IMAGE AS EVERY OTHER BATCH PROGRAM IN THIS SHOP -             
005000* SOURCE-COMPUTER/OBJECT-COMPUTER ARE CARRIED FOR DOCUMENTATION           
005100* ONLY, THE COMPILER DOES NOT ACT ON THEM.                                
005200 SOURCE-COMPUTER. IBM-4341.                                               
005300 OBJECT-COMPUTER. IBM-4341.                                               
005400* UPSI-0 IS THE OPERATOR-SET DETAIL-TRACE SWITCH - ON MEANS               
005500* 1000 BELOW DISPLAYS A STARTUP MESSAGE AND 2000 DISPLAYS THE             
005600* EMAIL OF EVERY REJECTED RECORD TO THE JOB LOG.  C01 IS CARRIED          
005700* FOR CONSISTENCY WITH GSP.PAYPOST BUT THIS PROGRAM PRINTS NO             
005800* REPORT OF ITS OWN.                                                      
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM                                                   
006100     UPSI-0 ON STATUS IS RAV-DETAIL-TRACE-ON                              
006200         OFF STATUS IS RAV-DETAIL-TRACE-OFF.                              
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500* THE DAY'S INCOMING PARENT/STUDENT/ADMIN SIGN-UP RECORDS, READ           
006600* IN ARRIVAL ORDER - NOT SORTED OR RE-SEQUENCED BY THIS RUN.              
006700     SELECT REG-SETUP-FILE ASSIGN TO "REGSETUP"                           
006800         ORGANIZATION IS LINE SEQUENTIAL.                                 
006900* OLD-GENERATION PARENT MASTER - COPIED FORWARD UNCHANGED AT              
007000* 1100, THEN APPENDED TO BY 2210 AS NEW PARENTS ARE ACCEPTED.             
007100     SELECT PAR-MASTER-IN ASSIGN TO "PARMAST"                             
007200         ORGANIZATION IS LINE SEQUENTIAL.                                 
007300* NEW-GENERATION PARENT MASTER - OLD RECORDS FIRST, NEW                   
007400* ACCEPTED RECORDS APPENDED AT END OF FILE.                               
007500     SELECT PAR-MASTER-OUT ASSIGN TO "PARMASTN"                           
007600         ORGANIZATION IS LINE SEQUENTIAL.                                 
007700* OLD-GENERATION STUDENT MASTER - COPIED FORWARD UNCHANGED AT             
007800* 1200, THEN APPENDED TO BY 2220.                                         
007900     SELECT STU-MASTER-IN ASSIGN TO "STUMAST"                             
008000         ORGANIZATION IS LINE SEQUENTIAL.                                 
008100* NEW-GENERATION STUDENT MASTER - SAME OLD-THEN-NEW SHAPE AS              
008200* PAR-MASTER-OUT ABOVE.                                                   
008300     SELECT STU-MASTER-OUT ASSIGN TO "STUMASTN"                           
008400         ORGANIZATION IS LINE SEQUENTIAL.                                 
008500* WRITTEN AT 8000 WITH THE RUN'S ACCEPTED/REJECTED COUNTS -               
008600* READ BACK BY GSP-PAYMENT-POSTING AT ITS OWN 1300.                       
008700     SELECT REG-CNTL-FILE ASSIGN TO "REGCNTL"                             
008800         ORGANIZATION IS LINE SEQUENTIAL.                                 
008900 DATA DIVISION.                                                           
009000 FILE SECTION.                                                            
009100* SIX FILES - THE INCOMING SIGN-UP FILE, TWO OLD/NEW MASTER-              
009200* GENERATION PAIRS, AND THE REG.CNTL HANDOFF TO GSP.PAYPOST.              
009300* SEE THE SELECT CLAUSES ABOVE FOR THE ASSIGNED DDNAMES.                  
009400* ONE SIGN-UP RECORD PER APPLICANT - SEE REG.SETUP.CPY FOR THE            
009500* FULL LAYOUT AND ITS OWN MAINTENANCE HISTORY.                            
009600 FD  REG-SETUP-FILE.                                                      
009700     COPY REG.SETUP.CPY.                                                  
009800* THE SAME PAR.MASTER.CPY/STU.MASTER.CPY LAYOUTS USED BY                  
009900* GSP.PAYPOST - THE REPLACING PHRASE RENAMES THE 01-LEVEL SO              
010000* BOTH THE OLD AND NEW GENERATION CAN BE OPEN AT ONCE.                    
010100 FD  PAR-MASTER-IN.                                                       
010200     COPY PAR.MASTER.CPY                                                  
010300         REPLACING PAR-MASTER-RECORD BY PAR-MASTER-IN-REC.                
010400 FD  PAR-MASTER-OUT.                                                      
010500     COPY PAR.MASTER.CPY                                                  
010600         REPLACING PAR-MASTER-RECORD BY PAR-MASTER-OUT-REC.               
010700 FD  STU-MASTER-IN.                                                       
010800     COPY STU.MASTER.CPY                                                  
010900         REPLACING STU-MASTER-RECORD BY STU-MASTER-IN-REC,                
011000         STU-LINK-VIEW BY STU-LINK-VIEW-IN.                               
011100 FD  STU-MASTER-OUT.                                                      
011200     COPY STU.MASTER.CPY                                                  
011300         REPLACING STU-MASTER-RECORD BY STU-MASTER-OUT-REC,               
011400         STU-LINK-VIEW BY STU-LINK-VIEW-OUT.                              
011500* WRITTEN ONCE AT 8000, BELOW - NOT READ BY THIS PROGRAM.                 
011600 FD  REG-CNTL-FILE.                                                       
011700     COPY REG.CNTL.CPY.                                                   
011800 WORKING-STORAGE SECTION.                                                 
011900*                                                                         
012000* SAME LAYOUT ORDER AS GSP.PAYPOST - SWITCHES AND SUBSCRIPTS              
012100* FIRST, THEN THE EDIT SCRATCH AREA, THEN THE TWO IN-MEMORY               
012200* LOOKUP TABLES THAT GROW AS THE RUN ACCEPTS NEW ACCOUNTS.                
012300*                                                                         
012400* PROGRAM SWITCHES AND TEST-FOR CONDITIONS.                               
012500 01  WS-PROGRAM-SWITCHES.                                                 
012600* END-OF-FILE SWITCHES FOR THE THREE SEQUENTIAL INPUT FILES.              
012700     05  WS-PAR-EOF-SW                     PIC X  VALUE "N".              
012800             88  WS-PAR-EOF                VALUE "Y".                     
012900     05  WS-STU-EOF-SW                     PIC X  VALUE "N".              
013000             88  WS-STU-EOF                VALUE "Y".                     
013100     05  WS-REG-EOF-SW                     PIC X  VALUE "N".              
013200             88  WS-REG-EOF                VALUE "Y".                     
013300* SET TO "Y" AT THE TOP OF 2100, FLIPPED TO "N" BY THE FIRST              
013400* FAILING EDIT - TESTED BY 2000 TO DECIDE ACCEPT VS. REJECT.              
013500     05  WS-REG-VALID-SW                   PIC X  VALUE "Y".              
013600             88  WS-REG-VALID              VALUE "Y".                     
013700             88  WS-REG-INVALID            VALUE "N".                     
013800* SET BY 2111, TESTED ONLY BY ITS OWN CALLER 2110.                        
013900     05  WS-AT-SIGN-FOUND-SW               PIC X  VALUE "N".              
014000             88  WS-AT-SIGN-FOUND          VALUE "Y".                     
014100             88  WS-AT-SIGN-NOT-FOUND      VALUE "N".                     
014200* SET BY 2121, TESTED ONLY BY ITS OWN CALLER 2120.                        
014300     05  WS-EMAIL-FOUND-SW                 PIC X  VALUE "N".              
014400             88  WS-EMAIL-FOUND            VALUE "Y".                     
014500             88  WS-EMAIL-NOT-FOUND        VALUE "N".                     
014600* SET BY 2151, TESTED ONLY BY ITS OWN CALLER 2150.                        
014700     05  WS-PAR-KEY-FOUND-SW               PIC X  VALUE "N".              
014800             88  WS-PAR-KEY-FOUND          VALUE "Y".                     
014900             88  WS-PAR-KEY-NOT-FOUND      VALUE "N".                     
015000     05  FILLER                            PIC X(08).                     
015100* TABLE SUBSCRIPTS AND RUN COUNTERS.  ALL COMP - NEVER PRINTED,           
015200* ONLY USED TO INDEX THE TABLES BELOW OR ROLL A COUNT.                    
015300 01  WS-SUBSCRIPTS.                                                       
015400* HOW MANY ENTRIES ARE CURRENTLY LOADED IN EACH TABLE.                    
015500     05  WS-PAR-COUNT                      PIC S9(4)  COMP.               
015600* SCRATCH SUBSCRIPT FOR THE PARENT KEY SCAN AT 2150-2151.                 
015700     05  WS-PAR-IDX                        PIC S9(4)  COMP.               
015800     05  WS-EMAIL-COUNT                    PIC S9(4)  COMP.               
015900* SCRATCH SUBSCRIPT FOR THE EMAIL-UNIQUENESS SCAN AT 2120-2121.           
016000     05  WS-EMAIL-IDX                      PIC S9(4)  COMP.               
016100* SCRATCH SUBSCRIPT FOR THE AT-SIGN BYTE SCAN AT 2110-2111.               
016200     05  WS-SCAN-IDX                       PIC S9(4)  COMP.               
016300* ACCEPTED/REJECTED RUN COUNTS, ROLLED AT 2000, WRITTEN TO                
016400* REG.CNTL AT 8000 FOR GSP.PAYPOST TO PRINT.                              
016500     05  WS-ACCEPTED-CT                    PIC S9(7)  COMP.               
016600     05  WS-REJECTED-CT                    PIC S9(7)  COMP.               
016700     05  FILLER                            PIC X(06).                     
016800* SCRATCH AREA FOR THE REGISTRATION EDITS AND NEW-MASTER BUILD.           
016900 01  WS-EDIT-AREA.                                                        
017000* THE EDITED INITIAL BALANCE, SET BY 2130, MOVED TO THE NEW               
017100* MASTER RECORD BY 2210/2220.                                             
017200     05  WS-VALID-BALANCE                  PIC S9(7)V99  COMP-3.          
017300* THE NEW ACCOUNT ID BUILT BY 2200, MOVED TO THE NEW MASTER               
017400* RECORD AND THE PARENT KEY TABLE BY 2210/2220.                           
017500     05  WS-NEW-ID                         PIC X(10).                     
017600* IN/OUT PARAMETER FOR THE 2150 PARENT-KEY LOOKUP SUBROUTINE.             
017700     05  WS-SEARCH-PAR-ID                  PIC X(10).                     
017800* THE NEW ACCOUNT ID IS THE FIRST 10 BYTES OF THE REGISTERED              
017900* EMAIL ADDRESS - THIS SHOP HAS NO ACCOUNT-NUMBER GENERATOR               
018000* SO THE SIGN-UP FORM DOES NOT CARRY ONE.                                 
018100 01  WS-EMAIL-WORK-AREA                    PIC X(40).                     
018200 01  WS-EMAIL-ID-VIEW REDEFINES WS-EMAIL-WORK-AREA.                       
018300     05  WS-EMAIL-ID-PREFIX                PIC X(10).                     
018400     05  FILLER                            PIC X(30).                     
018500* CHARACTER-AT-A-TIME VIEW OF THE EMAIL ADDRESS, USED BY THE              
018600* "CONTAINS AN AT-SIGN" EDIT AT 2110 BELOW.                               
018700 01  WS-EMAIL-SCAN-AREA.                                                  
018800     05  WS-EMAIL-SCAN-TEXT                PIC X(40).                     
018900 01  WS-EMAIL-SCAN-VIEW REDEFINES WS-EMAIL-SCAN-AREA.                     
019000     05  WS-EMAIL-SCAN-CHAR                OCCURS 40 TIMES  PIC X.        
019100* FIRST/LAST NAME ARE PUNCHED AS TWO SEPARATE FIELDS BUT THE              
019200* MASTER RECORD CARRIES ONE 30-BYTE NAME - THIS VIEW BUILDS               
019300* "FIRST LAST" AND MOVES IT IN ONE SHOT AT 2200.                          
019400 01  WS-NAME-BUILD-AREA.                                                  
019500     05  WS-NAME-FIRST                     PIC X(15).                     
019600     05  WS-NAME-SPACE                     PIC X(01)  VALUE SPACE.        
019700     05  WS-NAME-LAST                      PIC X(14).                     
019800 01  WS-NAME-FLAT-VIEW REDEFINES WS-NAME-BUILD-AREA  PIC X(30).           
019900* IN-MEMORY PARENT KEY TABLE - LOADED FROM THE OLD PARENT                 
020000* MASTER AT 1100 AND GROWN AS NEW PARENTS ARE ACCEPTED AT 2210            
020100* SO A STUDENT SIGNING UP LATER IN THE SAME RUN CAN LINK TO A             
020200* PARENT WHO SIGNED UP EARLIER IN THE SAME RUN - SEE RAV-0080             
020300* IN THE MAINTENANCE LOG ABOVE FOR THE TABLE SIZE.  KEY-ONLY -            
020400* THIS PROGRAM NEVER NEEDS THE PARENT'S NAME OR BALANCE, ONLY             
020500* WHETHER THE ID EXISTS.                                                  
020600 01  WS-PARENT-KEY-TABLE.                                                 
020700     05  WS-PAR-KEY-ENTRY                  OCCURS 300 TIMES.              
020800         10  WS-PAR-KEY-ID                 PIC X(10).                     
020900         10  FILLER                        PIC X(04).                     
021000* IN-MEMORY TABLE OF EMAILS ACCEPTED SO FAR THIS RUN - THE                
021100* MASTER RECORDS CARRY NO EMAIL FIELD SO THIS IS THE ONLY                 
021200* UNIQUENESS CHECK AVAILABLE TO A BATCH PROGRAM.  500 ENTRIES             
021300* COVERS THE FALL ENROLLMENT VOLUME - SEE RAV-0080 ABOVE.                 
021400 01  WS-EMAIL-TABLE.                                                      
021500     05  WS-EMAIL-ENTRY OCCURS 500 TIMES  PIC X(40).                      
021600* REGISTRATION ACCEPT/REJECT COUNTS FOR THIS RUN - CARRIED                
021700* FORWARD ON REG.CNTL AT 8000 FOR GSP.PAYPOST TO PRINT.  THE              
021800* COUNTERS THEMSELVES LIVE IN WS-SUBSCRIPTS ABOVE, NOT HERE.              
021900 PROCEDURE DIVISION.                                                      
022000*                                                                         
022100******************************************************************        
022200* 0000-MAIN-CONTROL                                                       
022300*   CONTROLS THE ACCOUNT SETUP RUN FROM OPEN TO CLOSE.                    
022400******************************************************************        
022500 0000-MAIN-CONTROL.                                                       
022600* OPEN, COPY THE MASTERS FORWARD, PRIME THE FIRST REGISTRATION.           
022700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
022800* ONE PASS OF THIS LOOP PER SIGN-UP RECORD IN THE FILE.                   
022900     PERFORM 2000-PROCESS-ONE-REGISTRATION THRU 2000-EXIT                 
023000         UNTIL WS-REG-EOF.                                                
023100* WRITE THE CONTROL CARD FOR GSP.PAYPOST, CLOSE EVERYTHING.               
023200     PERFORM 8000-FINISH-UP THRU 8000-EXIT.                               
023300     STOP RUN.                                                            
023400******************************************************************        
023500* 1000-INITIALIZE                                                         
023600*   OPENS ALL FILES, COPIES THE OLD PARENT AND STUDENT MASTERS            
023700*   FORWARD TO THE NEW GENERATION, BUILDS THE IN-MEMORY PARENT            
023800*   KEY TABLE, AND PRIMES THE FIRST REGISTRATION RECORD.                  
023900******************************************************************        
024000 1000-INITIALIZE.                                                         
024100     IF RAV-DETAIL-TRACE-ON                                               
024200         DISPLAY "RAV-ACCOUNT-REGISTRATION - DETAIL TRACE IS ON"          
024300     END-IF.                                                              
024400     OPEN INPUT REG-SETUP-FILE                                            
024500             PAR-MASTER-IN                                                
024600             STU-MASTER-IN.                                               
024700     OPEN OUTPUT PAR-MASTER-OUT                                           
024800             STU-MASTER-OUT                                               
024900             REG-CNTL-FILE.                                               
025000* ZERO THE RUN COUNTERS AND TABLE SUBSCRIPTS BEFORE THE FIRST             
025100* OLD MASTER RECORD IS COPIED FORWARD.                                    
025200     MOVE ZERO TO WS-ACCEPTED-CT WS-REJECTED-CT.                          
025300     MOVE ZERO TO WS-PAR-COUNT WS-EMAIL-COUNT.                            
025400     PERFORM 1100-COPY-FORWARD-PARENTS THRU 1100-EXIT.                    
025500     PERFORM 1200-COPY-FORWARD-STUDENTS THRU 1200-EXIT.                   
025600     PERFORM 1400-READ-REGISTRATION THRU 1400-EXIT.                       
025700 1000-EXIT.                                                               
025800     EXIT.                                                                
025900*                                                                         
026000* 1100 SERIES - COPY THE OLD PARENT MASTER FORWARD AND LOAD THE           
026100* IN-MEMORY PARENT KEY TABLE AS EACH RECORD GOES BY.  THE OLD             
026200* MASTER IS NOT RE-READ AFTER THIS - EVERY ACCEPTED PARENT FROM           
026300* HERE ON IS APPENDED DIRECTLY TO PAR-MASTER-OUT BY 2210.                 
026400 1100-COPY-FORWARD-PARENTS.                                               
026500     PERFORM 1110-READ-PARENT THRU 1110-EXIT.                             
026600     PERFORM 1120-ADD-AND-COPY-PARENT THRU 1120-EXIT                      
026700         UNTIL WS-PAR-EOF.                                                
026800 1100-EXIT.                                                               
026900     EXIT.                                                                
027000* SIMPLE SEQUENTIAL READ OF THE OLD PARENT MASTER.                        
027100 1110-READ-PARENT.                                                        
027200     READ PAR-MASTER-IN                                                   
027300         AT END SET WS-PAR-EOF TO TRUE                                    
027400     END-READ.                                                            
027500 1110-EXIT.                                                               
027600     EXIT.                                                                
027700* 300-ENTRY CEILING IS A STOP RUN, NOT A SOFT SKIP - SAME POLICY          
027800* AS GSP.PAYPOST'S OWN TABLE-FULL CHECKS - A DROPPED PARENT KEY           
027900* WOULD LET A LATER STUDENT LINK TO A PARENT THAT LOOKS MISSING.          
028000 1120-ADD-AND-COPY-PARENT.                                                
028100     IF WS-PAR-COUNT > 300                                                
028200         DISPLAY "RAV-ACCOUNT-REGISTRATION - PARENT TABLE FULL"           
028300         STOP RUN                                                         
028400     END-IF.                                                              
028500     ADD 1 TO WS-PAR-COUNT.                                               
028600     MOVE PAR-ID OF PAR-MASTER-IN-REC                                     
028700         TO WS-PAR-KEY-ID (WS-PAR-COUNT).                                 
028800* COPIED FORWARD RECORD-FOR-RECORD, NO FIELD CHANGES - THIS               
028900* PROGRAM ONLY ADDS PARENTS, IT DOES NOT TOUCH AN EXISTING ONE.           
029000     MOVE PAR-MASTER-IN-REC TO PAR-MASTER-OUT-REC.                        
029100     WRITE PAR-MASTER-OUT-REC.                                            
029200     PERFORM 1110-READ-PARENT THRU 1110-EXIT.                             
029300 1120-EXIT.                                                               
029400     EXIT.                                                                
029500*                                                                         
029600* 1200 SERIES - COPY THE OLD STUDENT MASTER FORWARD UNCHANGED.            
029700* NO LOOKUP TABLE IS NEEDED HERE - A STUDENT NEVER NAMES                  
029800* ANOTHER STUDENT AS A RELATIVE ON THE SETUP FORM.                        
029900 1200-COPY-FORWARD-STUDENTS.                                              
030000     PERFORM 1210-READ-STUDENT THRU 1210-EXIT.                            
030100     PERFORM 1220-COPY-STUDENT THRU 1220-EXIT                             
030200         UNTIL WS-STU-EOF.                                                
030300 1200-EXIT.                                                               
030400     EXIT.                                                                
030500* SIMPLE SEQUENTIAL READ OF THE OLD STUDENT MASTER.                       
030600 1210-READ-STUDENT.                                                       
030700     READ STU-MASTER-IN                                                   
030800         AT END SET WS-STU-EOF TO TRUE                                    
030900     END-READ.                                                            
031000 1210-EXIT.                                                               
031100     EXIT.                                                                
031200* NO TABLE-FULL CHECK HERE - THE STUDENT MASTER IS NOT HELD IN            
031300* A WORKING-STORAGE TABLE BY THIS PROGRAM, ONLY WRITTEN STRAIGHT          
031400* THROUGH TO THE NEW GENERATION.                                          
031500 1220-COPY-STUDENT.                                                       
031600     MOVE STU-MASTER-IN-REC TO STU-MASTER-OUT-REC.                        
031700     WRITE STU-MASTER-OUT-REC.                                            
031800     PERFORM 1210-READ-STUDENT THRU 1210-EXIT.                            
031900 1220-EXIT.                                                               
032000     EXIT.                                                                
032100*                                                                         
032200* REG-SETUP-FILE IS PROCESSED IN ARRIVAL ORDER, NOT SORTED -              
032300* THE ORDER THE SIGN-UP FORM WROTE THE RECORDS IS THE ORDER               
032400* THEY ARE EDITED AND ACCEPTED OR REJECTED.                               
032500 1400-READ-REGISTRATION.                                                  
032600     READ REG-SETUP-FILE                                                  
032700         AT END SET WS-REG-EOF TO TRUE                                    
032800     END-READ.                                                            
032900 1400-EXIT.                                                               
033000     EXIT.                                                                
033100******************************************************************        
033200* 2000-PROCESS-ONE-REGISTRATION                                           
033300*   EDITS ONE SETUP RECORD, OPENS THE NEW MASTER RECORD IF IT             
033400*   PASSES, COUNTS IT EITHER WAY, AND READS THE NEXT RECORD.              
033500******************************************************************        
033600 2000-PROCESS-ONE-REGISTRATION.                                           
033700     PERFORM 2100-VALIDATE-REGISTRATION THRU 2100-EXIT.                   
033800     IF WS-REG-VALID                                                      
033900         PERFORM 2200-ACCEPT-REGISTRATION THRU 2200-EXIT                  
034000         ADD 1 TO WS-ACCEPTED-CT                                          
034100     ELSE                                                                 
034200         ADD 1 TO WS-REJECTED-CT                                          
034300         IF RAV-DETAIL-TRACE-ON                                           
034400             DISPLAY "RAV-ACCOUNT-REGISTRATION - REJECTED "               
034500                 REG-EMAIL                                                
034600         END-IF                                                           
034700     END-IF.                                                              
034800     PERFORM 1400-READ-REGISTRATION THRU 1400-EXIT.                       
034900 2000-EXIT.                                                               
035000     EXIT.                                                                
035100*                                                                         
035200* 2100 SERIES - EDITS, IN SPEC ORDER.  WS-REG-VALID-SW IS SET             
035300* TO "Y" ON ENTRY AND FLIPPED TO "N" BY THE FIRST EDIT THAT               
035400* FAILS, WITH A GO TO OUT TO 2100-EXIT SO LATER EDITS ARE NOT             
035500* RUN ON A RECORD ALREADY KNOWN TO BE BAD.                                
035600 2100-VALIDATE-REGISTRATION.                                              
035700     SET WS-REG-VALID TO TRUE.                                            
035800* EDIT 1 - NAME AND EMAIL MUST BE PUNCHED.                                
035900     IF REG-FIRST-NAME = SPACES OR REG-LAST-NAME = SPACES                 
036000         OR REG-EMAIL = SPACES                                            
036100         SET WS-REG-INVALID TO TRUE                                       
036200         GO TO 2100-EXIT                                                  
036300     END-IF.                                                              
036400* EDIT 2 - EMAIL MUST LOOK LIKE AN EMAIL, I.E. CONTAIN AN @.              
036500     PERFORM 2110-CHECK-AT-SIGN THRU 2110-EXIT.                           
036600     IF WS-AT-SIGN-NOT-FOUND                                              
036700         SET WS-REG-INVALID TO TRUE                                       
036800         GO TO 2100-EXIT                                                  
036900     END-IF.                                                              
037000* EDIT 3 - EMAIL MUST NOT ALREADY BE TAKEN THIS RUN.                      
037100     PERFORM 2120-CHECK-EMAIL-UNIQUE THRU 2120-EXIT.                      
037200     IF WS-EMAIL-FOUND                                                    
037300         SET WS-REG-INVALID TO TRUE                                       
037400         GO TO 2100-EXIT                                                  
037500     END-IF.                                                              
037600* EDIT 4 - ROLE MUST BE ONE OF THE THREE SUPPORTED VALUES.                
037700     IF NOT REG-ROLE-STUDENT AND NOT REG-ROLE-PARENT                      
037800         AND NOT REG-ROLE-ADMIN                                           
037900         SET WS-REG-INVALID TO TRUE                                       
038000         GO TO 2100-EXIT                                                  
038100     END-IF.                                                              
038200* EDIT 5 - INITIAL BALANCE, IF PUNCHED, MUST NOT BE NEGATIVE.             
038300     PERFORM 2130-EDIT-INITIAL-BALANCE THRU 2130-EXIT.                    
038400     IF WS-REG-INVALID                                                    
038500         GO TO 2100-EXIT                                                  
038600     END-IF.                                                              
038700* EDIT 6 - A STUDENT MUST CARRY AT LEAST ONE VALID PARENT ID -            
038800* NOT RUN FOR A PARENT OR ADMIN RECORD, NEITHER OF WHICH HAS A            
038900* FAMILY-ID-PAIR FIELD THAT MEANS ANYTHING.                               
039000     IF REG-ROLE-STUDENT                                                  
039100         PERFORM 2140-EDIT-FAMILY-IDS THRU 2140-EXIT                      
039200     END-IF.                                                              
039300 2100-EXIT.                                                               
039400     EXIT.                                                                
039500*                                                                         
039600* "CONTAINS AN AT-SIGN" EDIT - NO INTRINSIC FUNCTIONS ON THIS             
039700* COMPILER, SO THE EMAIL IS SCANNED ONE BYTE AT A TIME.                   
039800 2110-CHECK-AT-SIGN.                                                      
039900     MOVE REG-EMAIL TO WS-EMAIL-SCAN-TEXT.                                
040000     SET WS-AT-SIGN-NOT-FOUND TO TRUE.                                    
040100     PERFORM 2111-SCAN-ONE-CHAR THRU 2111-EXIT                            
040200         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
040300         UNTIL WS-SCAN-IDX > 40 OR WS-AT-SIGN-FOUND.                      
040400 2110-EXIT.                                                               
040500     EXIT.                                                                
040600* ONE-BYTE COMPARE, CALLED BY THE PERFORM VARYING AT 2110 ABOVE.          
040700 2111-SCAN-ONE-CHAR.                                                      
040800     IF WS-EMAIL-SCAN-CHAR (WS-SCAN-IDX) = "@"                            
040900         SET WS-AT-SIGN-FOUND TO TRUE                                     
041000     END-IF.                                                              
041100 2111-EXIT.                                                               
041200     EXIT.                                                                
041300*                                                                         
041400* EMAIL UNIQUENESS - CHECKED AGAINST EMAILS ALREADY ACCEPTED              
041500* THIS RUN ONLY.  A RECORD REJECTED FOR SOME OTHER REASON WAS             
041600* NEVER OPENED, SO ITS EMAIL DOES NOT BLOCK A LATER RECORD.               
041700 2120-CHECK-EMAIL-UNIQUE.                                                 
041800     SET WS-EMAIL-NOT-FOUND TO TRUE.                                      
041900     PERFORM 2121-SCAN-ONE-EMAIL THRU 2121-EXIT                           
042000         VARYING WS-EMAIL-IDX FROM 1 BY 1                                 
042100         UNTIL WS-EMAIL-IDX > WS-EMAIL-COUNT                              
042200             OR WS-EMAIL-FOUND.                                           
042300 2120-EXIT.                                                               
042400     EXIT.                                                                
042500* ONE-ENTRY COMPARE, CALLED BY THE PERFORM VARYING AT 2120 ABOVE.         
042600 2121-SCAN-ONE-EMAIL.                                                     
042700     IF WS-EMAIL-ENTRY (WS-EMAIL-IDX) = REG-EMAIL                         
042800         SET WS-EMAIL-FOUND TO TRUE                                       
042900     END-IF.                                                              
043000 2121-EXIT.                                                               
043100     EXIT.                                                                
043200*                                                                         
043300* INITIAL BALANCE - A BLANK (UNPUNCHED) INPUT FIELD DEFAULTS TO           
043400* ZERO.  THE EDIT IS SKIPPED ENTIRELY FOR AN ADMIN RECORD, AN             
043500* ADMIN DOES NOT OPEN A MASTER RECORD SO THE BALANCE IS MOOT.             
043600 2130-EDIT-INITIAL-BALANCE.                                               
043700     MOVE ZERO TO WS-VALID-BALANCE.                                       
043800     IF REG-ROLE-ADMIN                                                    
043900         GO TO 2130-EXIT                                                  
044000     END-IF.                                                              
044100     IF REG-INIT-BALANCE-X = SPACES                                       
044200         MOVE ZERO TO WS-VALID-BALANCE                                    
044300     ELSE                                                                 
044400         MOVE REG-INIT-BALANCE TO WS-VALID-BALANCE                        
044500     END-IF.                                                              
044600     IF WS-VALID-BALANCE < ZERO                                           
044700         SET WS-REG-INVALID TO TRUE                                       
044800     END-IF.                                                              
044900 2130-EXIT.                                                               
045000     EXIT.                                                                
045100*                                                                         
045200* STUDENT FAMILY LINK EDIT - AT LEAST ONE PARENT ID MUST BE               
045300* PUNCHED AND EVERY ID THAT IS PUNCHED MUST ALREADY BE ON THE             
045400* PARENT MASTER (INCLUDING A PARENT ACCEPTED EARLIER THIS RUN).           
045500 2140-EDIT-FAMILY-IDS.                                                    
045600     IF REG-FAMILY-ID-PAIR = SPACES                                       
045700         SET WS-REG-INVALID TO TRUE                                       
045800         GO TO 2140-EXIT                                                  
045900     END-IF.                                                              
046000     IF REG-FAMILY-ID-1 NOT = SPACES                                      
046100         MOVE REG-FAMILY-ID-1 TO WS-SEARCH-PAR-ID                         
046200         PERFORM 2150-FIND-PARENT-KEY THRU 2150-EXIT                      
046300         IF WS-PAR-KEY-NOT-FOUND                                          
046400             SET WS-REG-INVALID TO TRUE                                   
046500             GO TO 2140-EXIT                                              
046600         END-IF                                                           
046700     END-IF.                                                              
046800     IF REG-FAMILY-ID-2 NOT = SPACES                                      
046900         MOVE REG-FAMILY-ID-2 TO WS-SEARCH-PAR-ID                         
047000         PERFORM 2150-FIND-PARENT-KEY THRU 2150-EXIT                      
047100         IF WS-PAR-KEY-NOT-FOUND                                          
047200             SET WS-REG-INVALID TO TRUE                                   
047300             GO TO 2140-EXIT                                              
047400         END-IF                                                           
047500     END-IF.                                                              
047600 2140-EXIT.                                                               
047700     EXIT.                                                                
047800* SEARCHES THE IN-MEMORY PARENT KEY TABLE BUILT AT 1100 AND               
047900* GROWN AT 2210 - CALLED TWICE FROM 2140 ABOVE, ONCE PER FAMILY           
048000* ID SLOT, WITH WS-SEARCH-PAR-ID SET BEFORE EACH CALL.                    
048100 2150-FIND-PARENT-KEY.                                                    
048200     SET WS-PAR-KEY-NOT-FOUND TO TRUE.                                    
048300     PERFORM 2151-SCAN-ONE-PARENT-KEY THRU 2151-EXIT                      
048400         VARYING WS-PAR-IDX FROM 1 BY 1                                   
048500         UNTIL WS-PAR-IDX > WS-PAR-COUNT                                  
048600             OR WS-PAR-KEY-FOUND.                                         
048700 2150-EXIT.                                                               
048800     EXIT.                                                                
048900* ONE-ENTRY COMPARE, CALLED BY THE PERFORM VARYING AT 2150 ABOVE.         
049000 2151-SCAN-ONE-PARENT-KEY.                                                
049100     IF WS-PAR-KEY-ID (WS-PAR-IDX) = WS-SEARCH-PAR-ID                     
049200         SET WS-PAR-KEY-FOUND TO TRUE                                     
049300     END-IF.                                                              
049400 2151-EXIT.                                                               
049500     EXIT.                                                                
049600******************************************************************        
049700* 2200-ACCEPT-REGISTRATION                                                
049800*   RECORDS THE EMAIL AS TAKEN, BUILDS THE NEW ACCOUNT ID AND             
049900*   NAME, AND OPENS THE NEW MASTER RECORD FOR A PARENT OR A               
050000*   STUDENT.  AN ADMIN RECORD STOPS HERE - THERE IS NO ADMIN              
050100*   MASTER FILE ON THIS SYSTEM.                                           
050200******************************************************************        
050300 2200-ACCEPT-REGISTRATION.                                                
050400* RECORD THE EMAIL AS TAKEN SO A LATER RECORD THIS RUN CANNOT             
050500* REUSE IT - SEE THE EDIT 3 NOTE AT 2100 ABOVE.                           
050600     ADD 1 TO WS-EMAIL-COUNT.                                             
050700     MOVE REG-EMAIL TO WS-EMAIL-ENTRY (WS-EMAIL-COUNT).                   
050800* THE NEW ACCOUNT ID IS THE FIRST 10 BYTES OF THE EMAIL - SEE             
050900* THE NOTE ON WS-EMAIL-WORK-AREA ABOVE IN WORKING-STORAGE.                
051000     MOVE REG-EMAIL TO WS-EMAIL-WORK-AREA.                                
051100     MOVE WS-EMAIL-ID-PREFIX TO WS-NEW-ID.                                
051200* BUILD THE ONE FLAT 30-BYTE NAME THE MASTER RECORD CARRIES -             
051300* SEE WS-NAME-BUILD-AREA ABOVE.                                           
051400     MOVE REG-FIRST-NAME TO WS-NAME-FIRST.                                
051500     MOVE REG-LAST-NAME TO WS-NAME-LAST.                                  
051600     IF REG-ROLE-PARENT                                                   
051700         PERFORM 2210-BUILD-NEW-PARENT THRU 2210-EXIT                     
051800     END-IF.                                                              
051900     IF REG-ROLE-STUDENT                                                  
052000         PERFORM 2220-BUILD-NEW-STUDENT THRU 2220-EXIT                    
052100     END-IF.                                                              
052200* AN ADMIN RECORD FALLS THROUGH BOTH IFS ABOVE AND STOPS HERE -           
052300* RAV-0044 - THERE IS NO ADMIN MASTER FILE ON THIS SYSTEM.                
052400 2200-EXIT.                                                               
052500     EXIT.                                                                
052600* WRITES THE NEW PARENT MASTER RECORD AND GROWS THE IN-MEMORY             
052700* PARENT KEY TABLE SO A STUDENT LATER IN THIS SAME RUN CAN LINK           
052800* TO THE PARENT JUST ACCEPTED - RAV-0080.                                 
052900 2210-BUILD-NEW-PARENT.                                                   
053000     MOVE WS-NEW-ID TO PAR-ID OF PAR-MASTER-OUT-REC.                      
053100     MOVE WS-NAME-FLAT-VIEW TO PAR-NAME OF PAR-MASTER-OUT-REC.            
053200     MOVE WS-VALID-BALANCE TO PAR-BALANCE OF PAR-MASTER-OUT-REC.          
053300     WRITE PAR-MASTER-OUT-REC.                                            
053400* NO 300-ENTRY CHECK HERE - 1120 ABOVE ALREADY STOPPED THE RUN            
053500* IF THE OLD MASTER ALONE FILLED THE TABLE, SO THERE IS ALWAYS            
053600* ROOM FOR AT LEAST ONE MORE ENTRY BY THE TIME A RUN GETS HERE.           
053700     ADD 1 TO WS-PAR-COUNT.                                               
053800     MOVE WS-NEW-ID TO WS-PAR-KEY-ID (WS-PAR-COUNT).                      
053900 2210-EXIT.                                                               
054000     EXIT.                                                                
054100* WRITES THE NEW STUDENT MASTER RECORD - GSP-0087 ADDED THE               
054200* SECOND FAMILY ID SO STU-PARENT-COUNT CAN BE 1 OR 2 DEPENDING            
054300* ON WHETHER THE SECOND SLOT WAS PUNCHED ON THE SETUP FORM.               
054400 2220-BUILD-NEW-STUDENT.                                                  
054500     MOVE WS-NEW-ID TO STU-ID OF STU-MASTER-OUT-REC.                      
054600     MOVE WS-NAME-FLAT-VIEW TO STU-NAME OF STU-MASTER-OUT-REC.            
054700     MOVE WS-VALID-BALANCE TO STU-BALANCE OF STU-MASTER-OUT-REC.          
054800     IF REG-FAMILY-ID-2 = SPACES                                          
054900         MOVE 1 TO STU-PARENT-COUNT OF STU-MASTER-OUT-REC                 
055000     ELSE                                                                 
055100         MOVE 2 TO STU-PARENT-COUNT OF STU-MASTER-OUT-REC                 
055200     END-IF.                                                              
055300     MOVE REG-FAMILY-ID-1 TO                                              
055400         STU-PARENT-ID-1 OF STU-MASTER-OUT-REC.                           
055500     MOVE REG-FAMILY-ID-2 TO                                              
055600         STU-PARENT-ID-2 OF STU-MASTER-OUT-REC.                           
055700     WRITE STU-MASTER-OUT-REC.                                            
055800 2220-EXIT.                                                               
055900     EXIT.                                                                
056000******************************************************************        
056100* 8000-FINISH-UP                                                          
056200*   WRITES THE REG.CNTL RECORD FOR GSP.PAYPOST AND CLOSES OUT.            
056300******************************************************************        
056400 8000-FINISH-UP.                                                          
056500* THIS IS THE ONLY RECORD WRITTEN TO REG-CNTL-FILE - GSP.PAYPOST          
056600* READS IT ONCE AT ITS OWN 1300 BEFORE ANY REQUEST IS POSTED.             
056700     MOVE WS-ACCEPTED-CT TO REG-CNTL-ACCEPTED-CT.                         
056800     MOVE WS-REJECTED-CT TO REG-CNTL-REJECTED-CT.                         
056900     WRITE REG-CNTL-RECORD.                                               
057000     CLOSE REG-SETUP-FILE                                                 
057100             PAR-MASTER-IN                                                
057200             PAR-MASTER-OUT                                               
057300             STU-MASTER-IN                                                
057400             STU-MASTER-OUT                                               
057500             REG-CNTL-FILE.                                               
057600 8000-EXIT.                                                               
057700     EXIT.                                                                
