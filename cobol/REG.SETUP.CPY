000100******************************************************************        
000200* REG.SETUP.CPY                                                           
000300* GUARDIAN-STUDENT PAYMENT SYSTEM - ACCOUNT SETUP REQUEST.                
000400* COPY MEMBER.  INCLUDED BY RAV.ACCTREG INTO THE FILE SECTION             
000500* FD FOR THE INCOMING REGISTRATION FILE.  ONE RECORD PER                  
000600* PARENT, STUDENT OR ADMIN ACCOUNT TO BE OPENED.                          
000700*                                                                         
000800* REG-FAMILY-ID-1/2 ARE ONLY MEANINGFUL WHEN REG-ROLE IS                  
000900* STUDENT - THEY CARRY SPACES FOR PARENT AND ADMIN RECORDS.               
001000*                                                                         
001100* MAINTENANCE LOG                                                         
001200*   MM/DD/YY  INIT  TICKET     DESCRIPTION                                
001300*   03/11/95  RPK   RAV-0009   ORIGINAL LAYOUT - PARENT AND               
001400*                              STUDENT SIGN-UP ONLY.                      
001500*   04/22/96  DWL   GSP-0087   ADDED REG-FAMILY-ID-2 TO MATCH             
001600*                              THE TWO-PARENT STUDENT MASTER.             
001700*   08/30/98  RPK   RAV-0044   ADDED ADMIN AS A VALID ROLE.               
001800*   11/03/99  RPK   RAV-0061   Y2K - NO DATE FIELDS, LOGGED               
001900*                              FOR THE AUDIT.                             
002000******************************************************************        
002100 01  REG-SETUP-RECORD.                                                    
002200     05  REG-FIRST-NAME                    PIC X(15).                     
002300     05  REG-LAST-NAME                     PIC X(15).                     
002400     05  REG-EMAIL                         PIC X(40).                     
002500     05  REG-ROLE                          PIC X(7).                      
002600             88  REG-ROLE-STUDENT          VALUE "STUDENT".               
002700             88  REG-ROLE-PARENT           VALUE "PARENT ".               
002800             88  REG-ROLE-ADMIN            VALUE "ADMIN  ".               
002900     05  REG-INIT-BALANCE                  PIC S9(7)V99  COMP-3.          
003000     05  REG-FAMILY-ID-1                   PIC X(10).                     
003100     05  REG-FAMILY-ID-2                   PIC X(10).                     
003200     05  FILLER                            PIC X(14).                     
003300*                                                                         
003400* VALIDATION VIEW - LETS RAV.ACCTREG TEST THE BALANCE FOR A               
003500* BLANK INPUT FIELD AND THE FAMILY ID PAIR FOR ALL-SPACES IN              
003600* ONE MOVE INSTEAD OF FIELD BY FIELD.                                     
003700 01  REG-VALIDATION-VIEW REDEFINES REG-SETUP-RECORD.                      
003800     05  FILLER                            PIC X(77).                     
003900     05  REG-INIT-BALANCE-X                PIC X(05).                     
004000     05  REG-FAMILY-ID-PAIR                PIC X(20).                     
004100     05  FILLER                            PIC X(14).                     
