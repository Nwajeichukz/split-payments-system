000100******************************************************************        
000200* PAY.REQUEST.CPY                                                         
000300* GUARDIAN-STUDENT PAYMENT SYSTEM - INCOMING PAYMENT REQUEST.             
000400* COPY MEMBER.  INCLUDED BY GSP.PAYPOST INTO THE FILE SECTION             
000500* FD FOR THE PAYMENT REQUEST INPUT FILE.  ONE RECORD PER                  
000600* GUARDIAN PAYMENT REQUEST, PROCESSED IN ARRIVAL ORDER -                  
000700* THIS FILE IS NOT SORTED OR RE-SEQUENCED BY THE POSTING RUN.             
000800*                                                                         
000900* MAINTENANCE LOG                                                         
001000*   MM/DD/YY  INIT  TICKET     DESCRIPTION                                
001100*   09/09/94  RPK   GSP-0031   ORIGINAL LAYOUT.                           
001200*   11/03/99  RPK   GSP-0204   Y2K - NO DATE FIELDS, LOGGED               
001300*                              FOR THE AUDIT.                             
001400*   05/11/04  MJT   GSP-0312   REQ-AMOUNT MUST BE GREATER                 
001500*                              THAN ZERO - SEE THE NOTE ON                
001600*                              PAY-REQUEST-ALT-VIEW BELOW.                
001700******************************************************************        
001800 01  PAY-REQUEST-RECORD.                                                  
001900     05  REQ-PARENT-ID                     PIC X(10).                     
002000     05  REQ-STUDENT-ID                    PIC X(10).                     
002100     05  REQ-AMOUNT                        PIC S9(7)V99  COMP-3.          
002200     05  FILLER                            PIC X(04).                     
002300*                                                                         
002400* ALPHANUMERIC VIEW OF REQ-AMOUNT, USED TO SCREEN OUT A                   
002500* BLANK OR UNPUNCHED AMOUNT BEFORE THE NUMERIC GREATER-THAN-              
002600* ZERO TEST IN GSP.PAYPOST PARAGRAPH 2050-EDIT-REQUEST-AMOUNT -           
002700* ADDED GSP-0312 AFTER AN AUDIT FOUND A ZERO OR NEGATIVE                  
002800* AMOUNT WAS BEING RATED AND POSTED INSTEAD OF REJECTED.                  
002900 01  PAY-REQUEST-ALT-VIEW REDEFINES PAY-REQUEST-RECORD.                   
003000     05  FILLER                            PIC X(20).                     
003100     05  REQ-AMOUNT-X                      PIC X(05).                     
003200     05  FILLER                            PIC X(04).                     
