000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. GSP-PAYMENT-POSTING.                                         
000300 AUTHOR. R. KOSTER.                                                       
000400 INSTALLATION. CAMPUS FINANCIAL SERVICES INC - DATA CENTER.               
000500 DATE-WRITTEN. 09/09/94.                                                  
000600 DATE-COMPILED. 09/09/94.                                                 
000700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
000800******************************************************************        
000900* GSP-PAYMENT-POSTING.                                                    
001000* GUARDIAN-STUDENT SPLIT PAYMENT SYSTEM.                                  
001100* DAILY POSTING RUN.                                                      
001200*                                                                         
001300* LOADS THE PARENT AND STUDENT MASTERS INTO TABLES, READS                 
001400* THE DAY'S PAYMENT REQUESTS IN ARRIVAL ORDER, COMPUTES THE               
001500* DYNAMIC SURCHARGE AND SPLITS THE CHARGE BETWEEN ONE OR TWO              
001600* LINKED PARENTS, POSTS THE PARENT/STUDENT BALANCES, WRITES               
001700* ONE TRANSACTION RECORD PER REQUEST, REWRITES BOTH MASTERS               
001800* AND PRINTS THE DAILY TOTALS REPORT.  RUN AS THE SECOND                  
001900* STEP OF THE DAILY JOB, AFTER RAV-ACCOUNT-REGISTRATION HAS               
002000* OPENED ANY NEW ACCOUNTS FOR THE DAY.                                    
002100*                                                                         
002200* MAINTENANCE LOG                                                         
002300*   MM/DD/YY  INIT  TICKET     DESCRIPTION                                
002400*   09/09/94  RPK   GSP-0031   ORIGINAL PROGRAM.  SINGLE                  
002500*                              PARENT POSTING ONLY, FLAT                  
002600*                              2 PCT SURCHARGE.                           
002700*   04/22/96  DWL   GSP-0087   ADDED THE TWO-PARENT (SHARED               
002800*                              STUDENT) CONTRIBUTION SPLIT                
002900*                              AND THE SHARED-STUDENT RATE                
003000*                              ADDER.  SEE 2200 AND 2320.                 
003100*   07/02/96  DWL   GSP-0093   ADDED THE SURCHARGE ADDER FOR              
003200*                              REQUESTS OVER $1,000.                      
003300*   03/14/97  RPK   GSP-0112   CORRECTED THE TOTALS REPORT -              
003400*                              THE SURCHARGE LINE WAS PRINTING            
003500*                              THE ADJUSTED AMOUNT INSTEAD OF             
003600*                              JUST THE SURCHARGE PORTION.                
003700*                              SEE WS-SURCHARGE-AMT AT 2900.              
003800*   11/03/99  RPK   GSP-0204   Y2K REVIEW - NO DATE-SENSITIVE             
003900*                              FIELDS ON THIS PROGRAM.  NO                
004000*                              CODE CHANGE REQUIRED, LOGGED               
004100*                              FOR THE AUDIT FILE.                        
004200*   06/14/01  RPK   GSP-0251   PICKED UP THE REGISTRATION                 
004300*                              COUNTS FROM RAV.ACCTREG OFF                
004400*                              REG.CNTL SO THE ONE DAILY                  
004500*                              TOTALS REPORT CARRIES BOTH                 
004600*                              RUNS.  SEE 1300 AND 8300.                  
004700*   02/19/04  MJT   GSP-0309   RAISED THE IN-MEMORY TABLE                 
004800*                              SIZES TO 300 PARENTS/300                   
004900*                              STUDENTS - 200 WAS TOO SMALL               
005000*                              FOR THE FALL ENROLLMENT.                   
005100*   05/11/04  MJT   GSP-0312   AUDIT FOUND A ZERO/NEGATIVE                
005200*                              REQ-AMOUNT WAS BEING RATED AND             
005300*                              POSTED INSTEAD OF REJECTED.                
005400*                              ADDED THE AMOUNT EDIT AT 2050              
005500*                              AND STOPPED A STUDENT-NOT-FOUND            
005600*                              RECORD FROM CARRYING OVER THE              
005700*                              PRIOR REQUEST'S RATE/ADJUSTED              
005800*                              AMOUNT INTO THE LEDGER - SEE               
005900*                              2900.  WS-COMPUTE-AREA IS NOW              
006000*                              ZEROED AT 1000 AS WELL.                    
006100******************************************************************        
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400* THIS SHOP RUNS THE SAME 4341 IMAGE FOR EVERY BATCH PROGRAM -            
006500* SOURCE-COMPUTER/OBJECT-COMPUTER ARE CARRIED FOR DOCUMENTATION,          
006600* THE COMPILER DOES NOT ACT ON THEM.                                      
006700 SOURCE-COMPUTER. IBM-4341.                                               
006800 OBJECT-COMPUTER. IBM-4341.                                               
006900* C01 DRIVES THE TOTALS-REPORT TO A NEW PAGE.  UPSI-0 IS THE              
007000* OPERATOR-SET DETAIL-TRACE SWITCH - ON MEANS 1000 BELOW WILL             
007100* DISPLAY A STARTUP MESSAGE TO THE JOB LOG.  NO OTHER PARAGRAPH           
007200* IN THIS PROGRAM TESTS THE TRACE SWITCH AT THIS TIME.                    
007300 SPECIAL-NAMES.                                                           
007400     C01 IS TOP-OF-FORM                                                   
007500     UPSI-0 ON STATUS IS GSP-DETAIL-TRACE-ON                              
007600         OFF STATUS IS GSP-DETAIL-TRACE-OFF.                              
007700 INPUT-OUTPUT SECTION.                                                    
007800 FILE-CONTROL.                                                            
007900* OLD-GENERATION PARENT MASTER, OPENED INPUT AND LOADED INTO              
008000* WS-PARENT-TABLE AT 1100 - NEVER READ AGAIN AFTER THAT.                  
008100     SELECT PAR-MASTER-IN ASSIGN TO "PARMAST"                             
008200         ORGANIZATION IS LINE SEQUENTIAL.                                 
008300* NEW-GENERATION PARENT MASTER, REWRITTEN FROM THE TABLE AT 8100.         
008400     SELECT PAR-MASTER-OUT ASSIGN TO "PARMASTN"                           
008500         ORGANIZATION IS LINE SEQUENTIAL.                                 
008600* OLD-GENERATION STUDENT MASTER, LOADED INTO WS-STUDENT-TABLE             
008700* AT 1200.                                                                
008800     SELECT STU-MASTER-IN ASSIGN TO "STUMAST"                             
008900         ORGANIZATION IS LINE SEQUENTIAL.                                 
009000* NEW-GENERATION STUDENT MASTER, REWRITTEN FROM THE TABLE AT 8200.        
009100     SELECT STU-MASTER-OUT ASSIGN TO "STUMASTN"                           
009200         ORGANIZATION IS LINE SEQUENTIAL.                                 
009300* THE DAY'S INCOMING PAYMENT REQUESTS, READ IN ARRIVAL ORDER.             
009400     SELECT PAY-REQUEST-FILE ASSIGN TO "PAYREQ"                           
009500         ORGANIZATION IS LINE SEQUENTIAL.                                 
009600* ONE-FOR-ONE LEDGER OF EVERY REQUEST, POSTED OR NOT - WRITTEN            
009700* AT 2900.                                                                
009800     SELECT PAY-TRANS-FILE ASSIGN TO "PAYTRN"                             
009900         ORGANIZATION IS LINE SEQUENTIAL.                                 
010000* ACCEPTED/REJECTED COUNTS LEFT BY RAV-ACCOUNT-REGISTRATION -             
010100* READ (NOT WRITTEN) BY THIS PROGRAM AT 1300.                             
010200     SELECT REG-CNTL-FILE ASSIGN TO "REGCNTL"                             
010300         ORGANIZATION IS LINE SEQUENTIAL.                                 
010400* THE ONE-PAGE DAILY TOTALS REPORT PRINTED AT 8300.                       
010500     SELECT TOTALS-REPORT ASSIGN TO "TOTRPT"                              
010600         ORGANIZATION IS LINE SEQUENTIAL.                                 
010700 DATA DIVISION.                                                           
010800 FILE SECTION.                                                            
010900* FOUR OLD/NEW MASTER-GENERATION PAIRS, THE REQUEST AND LEDGER            
011000* FILES, THE REG.CNTL HANDOFF, AND THE PRINTED REPORT - SEVEN             
011100* FILES IN ALL, SEE THE SELECT CLAUSES ABOVE FOR THE ASSIGNED             
011200* DDNAMES.                                                                
011300* THE SAME PAR.MASTER.CPY/STU.MASTER.CPY LAYOUTS ARE COPIED IN            
011400* TWICE EACH, ONCE FOR THE OLD GENERATION AND ONCE FOR THE NEW -          
011500* THE REPLACING PHRASE RENAMES THE 01-LEVEL (AND, ON THE STUDENT          
011600* MASTER, THE STU-LINK-VIEW REDEFINES) SO BOTH COPIES OF THE              
011700* RECORD CAN BE REFERENCED IN THE SAME PROGRAM AT THE SAME TIME.          
011800 FD  PAR-MASTER-IN.                                                       
011900     COPY PAR.MASTER.CPY                                                  
012000         REPLACING PAR-MASTER-RECORD BY PAR-MASTER-IN-REC.                
012100 FD  PAR-MASTER-OUT.                                                      
012200     COPY PAR.MASTER.CPY                                                  
012300         REPLACING PAR-MASTER-RECORD BY PAR-MASTER-OUT-REC.               
012400 FD  STU-MASTER-IN.                                                       
012500     COPY STU.MASTER.CPY                                                  
012600         REPLACING STU-MASTER-RECORD BY STU-MASTER-IN-REC,                
012700         STU-LINK-VIEW BY STU-LINK-VIEW-IN.                               
012800 FD  STU-MASTER-OUT.                                                      
012900     COPY STU.MASTER.CPY                                                  
013000         REPLACING STU-MASTER-RECORD BY STU-MASTER-OUT-REC,               
013100         STU-LINK-VIEW BY STU-LINK-VIEW-OUT.                              
013200* INCOMING REQUEST AND OUTGOING LEDGER LAYOUTS - SEE THE                  
013300* MAINTENANCE LOG ON EACH COPYBOOK FOR ITS OWN HISTORY.                   
013400 FD  PAY-REQUEST-FILE.                                                    
013500     COPY PAY.REQUEST.CPY.                                                
013600 FD  PAY-TRANS-FILE.                                                      
013700     COPY PAY.TRANS.CPY.                                                  
013800* WRITTEN BY RAV-ACCOUNT-REGISTRATION, READ ONCE AT 1300 BELOW.           
013900 FD  REG-CNTL-FILE.                                                       
014000     COPY REG.CNTL.CPY.                                                   
014100* NOT A COPYBOOK - THE REPORT LAYOUT IS SIMPLE ENOUGH TO CARRY            
014200* RIGHT HERE AS ONE 80-BYTE PRINT LINE.                                   
014300 FD  TOTALS-REPORT.                                                       
014400 01  TOT-RPT-LINE                          PIC X(80).                     
014500 WORKING-STORAGE SECTION.                                                 
014600*                                                                         
014700* WORKING-STORAGE IS LAID OUT IN THE SAME ORDER THE PROGRAM               
014800* USES IT - SWITCHES AND SUBSCRIPTS FIRST, THEN THE RUN                   
014900* COUNTERS, THEN THE RATE/SHARE SCRATCH AREA, THEN THE TWO                
015000* IN-MEMORY MASTER TABLES, THEN THE REPORT PRINT LINES LAST.              
015100* NEITHER MASTER FILE IS RE-READ DURING THE POSTING LOOP - ALL            
015200* BALANCE ARITHMETIC HAPPENS AGAINST THE TABLE COPY AND IS ONLY           
015300* WRITTEN BACK TO DISK ONCE, AT 8100/8200, AFTER THE LAST                 
015400* REQUEST HAS BEEN POSTED.                                                
015500*                                                                         
015600* PROGRAM SWITCHES AND TEST-FOR CONDITIONS.                               
015700 01  WS-PROGRAM-SWITCHES.                                                 
015800* END-OF-FILE SWITCHES FOR THE THREE SEQUENTIAL INPUT FILES.              
015900     05  WS-PAR-EOF-SW                     PIC X  VALUE "N".              
016000             88  WS-PAR-EOF                VALUE "Y".                     
016100     05  WS-STU-EOF-SW                     PIC X  VALUE "N".              
016200             88  WS-STU-EOF                VALUE "Y".                     
016300     05  WS-REQ-EOF-SW                     PIC X  VALUE "N".              
016400             88  WS-REQ-EOF                VALUE "Y".                     
016500* SET BY 2100-FIND-STUDENT, TESTED BY 2000 AND 2900.                      
016600     05  WS-STU-FOUND-SW                   PIC X  VALUE "N".              
016700             88  WS-STU-FOUND              VALUE "Y".                     
016800             88  WS-STU-NOT-FOUND          VALUE "N".                     
016900* SET BY 2330-FIND-PARENT-BY-ID, TESTED ONLY INSIDE 2330 ITSELF -         
017000* THE CALLER GETS ITS ANSWER BACK IN WS-SEARCH-PAR-IDX INSTEAD.           
017100     05  WS-PAR-FOUND-SW                   PIC X  VALUE "N".              
017200             88  WS-PAR-FOUND              VALUE "Y".                     
017300             88  WS-PAR-NOT-FOUND          VALUE "N".                     
017400* WS-REQ-VALID-SW - ADDED GSP-0312 - SET BY THE AMOUNT EDIT AT            
017500* 2050 SO 2000 KNOWS WHETHER TO GO ON TO THE STUDENT SEARCH.              
017600     05  WS-REQ-VALID-SW                   PIC X  VALUE "Y".              
017700             88  WS-REQ-VALID              VALUE "Y".                     
017800             88  WS-REQ-INVALID            VALUE "N".                     
017900     05  FILLER                            PIC X(09).                     
018000* TABLE SUBSCRIPTS AND SEARCH INDICES.  ALL COMP - THESE ARE              
018100* NEVER PRINTED, ONLY USED TO INDEX THE TABLES BELOW, SO THERE            
018200* IS NO REASON TO CARRY THEM AS ZONED DECIMAL.                            
018300 01  WS-SUBSCRIPTS.                                                       
018400* HOW MANY ENTRIES ARE CURRENTLY LOADED IN EACH TABLE.                    
018500     05  WS-PAR-COUNT                      PIC S9(4)  COMP.               
018600     05  WS-STU-COUNT                      PIC S9(4)  COMP.               
018700* SCRATCH SUBSCRIPTS FOR THE PARENT/STUDENT TABLE SCANS AT                
018800* 2100-2110 AND 2330-2331.                                                
018900     05  WS-PAR-IDX                        PIC S9(4)  COMP.               
019000     05  WS-STU-IDX                        PIC S9(4)  COMP.               
019100* INITIATING/SECOND PARENT SUBSCRIPTS, SET BY 2330 AND HELD               
019200* ACROSS 2320/2321/2323 SO THE SHARE ARITHMETIC DOES NOT HAVE             
019300* TO RE-SEARCH THE PARENT TABLE A SECOND TIME.                            
019400     05  WS-INI-IDX                        PIC S9(4)  COMP.               
019500     05  WS-SEC-IDX                        PIC S9(4)  COMP.               
019600     05  FILLER                            PIC X(04).                     
019700* RUN CONTROL TOTALS - PRINTED ON THE TOTALS-REPORT AT 8300.              
019800 01  WS-CONTROL-TOTALS.                                                   
019900* ONE COUNT PER REQUEST, ROLLED AT 2900 REGARDLESS OF WHETHER             
020000* THE REQUEST POSTED.                                                     
020100     05  WS-REQ-READ-CT                    PIC S9(7)  COMP.               
020200     05  WS-SUCCESS-CT                     PIC S9(7)  COMP.               
020300     05  WS-FAILED-CT                      PIC S9(7)  COMP.               
020400* DOLLAR TOTALS - THE ORIGINAL REQUESTED AMOUNT POSTED, AND THE           
020500* SURCHARGE PORTION OF THE ADJUSTED AMOUNT COLLECTED ON TOP OF            
020600* IT, ROLLED SEPARATELY AT 2900 SO THE TWO LINES ON THE REPORT            
020700* DO NOT HAVE TO BE DERIVED AT PRINT TIME.                                
020800     05  WS-TOTAL-AMT-POSTED               PIC S9(7)V99  COMP-3.          
020900     05  WS-TOTAL-SURCHARGE                PIC S9(7)V99  COMP-3.          
021000* PICKED UP OFF REG.CNTL AT 1300 - NOT ROLLED BY THIS PROGRAM,            
021100* JUST CARRIED THROUGH TO 8300 FOR THE COMBINED REPORT - GSP-0251.        
021200     05  WS-REG-ACCEPTED-CT                PIC S9(5)  COMP-3.             
021300     05  WS-REG-REJECTED-CT                PIC S9(5)  COMP-3.             
021400     05  FILLER                            PIC X(06).                     
021500* SCRATCH AREA FOR THE RATE AND CONTRIBUTION COMPUTATIONS - SEE           
021600* THE GSP-0312 NOTE AT 1000 ABOVE ABOUT WHY THIS GROUP IS ZEROED          
021700* AT THE START OF THE RUN RATHER THAN LEFT TO WHATEVER THE                
021800* COMPILER HAPPENED TO PUT IN STORAGE.                                    
021900 01  WS-COMPUTE-AREA.                                                     
022000* THE RATE AND THE RATED AMOUNT FOR THE REQUEST CURRENTLY BEING           
022100* POSTED - SET BY 2200, MOVED TO THE LEDGER RECORD BY 2900.               
022200     05  WS-DYN-RATE                       PIC S9(1)V9(4)  COMP-3.        
022300     05  WS-ADJ-AMT                        PIC S9(7)V99  COMP-3.          
022400* ADJUSTED AMOUNT LESS ORIGINAL AMOUNT - THE SURCHARGE DOLLARS,           
022500* DERIVED AT 2900 FOR THE RUN TOTAL ONLY.                                 
022600     05  WS-SURCHARGE-AMT                  PIC S9(7)V99  COMP-3.          
022700* THE FOUR CANDIDATE CONTRIBUTION SPLITS FOR A TWO-PARENT                 
022800* STUDENT, COMPUTED ONCE AT 2320 AND PICKED FROM BY 2321 - SEE            
022900* THE MAINTENANCE NOTE AT 2320 ABOUT WHY RULE 2 IS NOT A BUG.             
023000     05  WS-PCT-60                         PIC S9(7)V99  COMP-3.          
023100     05  WS-PCT-40                         PIC S9(7)V99  COMP-3.          
023200     05  WS-PCT-20                         PIC S9(7)V99  COMP-3.          
023300     05  WS-PCT-80                         PIC S9(7)V99  COMP-3.          
023400* THE SPLIT 2321 ACTUALLY CHOSE, APPLIED TO THE TWO PARENT                
023500* BALANCES BY 2323.                                                       
023600     05  WS-INI-SHARE                      PIC S9(7)V99  COMP-3.          
023700     05  WS-SEC-SHARE                      PIC S9(7)V99  COMP-3.          
023800* THE TWO LINKED PARENT IDS, RE-ORDERED AT 2320 SO "INITIATING"           
023900* ALWAYS MEANS THE PARENT WHO MADE THIS PARTICULAR REQUEST.               
024000     05  WS-INI-PARENT-ID                  PIC X(10).                     
024100     05  WS-SEC-PARENT-ID                  PIC X(10).                     
024200* IN/OUT PARAMETERS FOR THE 2330 PARENT-LOOKUP SUBROUTINE.                
024300     05  WS-SEARCH-PAR-ID                  PIC X(10).                     
024400     05  WS-SEARCH-PAR-IDX                 PIC S9(4)  COMP.               
024500* IN-MEMORY PARENT TABLE - LOADED AT 1100, REWRITTEN AT 8100.             
024600* 300 ENTRIES COVERS THE CURRENT PARENT FILE WITH ROOM TO GROW -          
024700* SEE GSP-0309 IN THE MAINTENANCE LOG ABOVE.                              
024800 01  WS-PARENT-TABLE.                                                     
024900     05  WS-PARENT-ENTRY                   OCCURS 300 TIMES.              
025000* MATCHES PAR-ID/PAR-NAME/PAR-BALANCE ON PAR.MASTER.CPY, ONE              
025100* TABLE ENTRY PER PARENT LOADED AT 1100.                                  
025200         10  WS-PAR-ID                     PIC X(10).                     
025300         10  WS-PAR-NAME                   PIC X(30).                     
025400         10  WS-PAR-BALANCE                PIC S9(7)V99  COMP-3.          
025500         10  FILLER                        PIC X(04).                     
025600* KEY-ONLY VIEW OF THE PARENT TABLE - USED BY THE PARENT-ID               
025700* SCAN AT 2330 SO A FULL-ENTRY MOVE IS NOT NEEDED TO COMPARE              
025800* KEYS.                                                                   
025900 01  WS-PARENT-KEY-TABLE REDEFINES WS-PARENT-TABLE.                       
026000     05  WS-PAR-KEY-ENTRY                  OCCURS 300 TIMES.              
026100         10  WS-PAR-KEY-ID                 PIC X(10).                     
026200         10  FILLER                        PIC X(34).                     
026300* IN-MEMORY STUDENT TABLE - LOADED AT 1200, REWRITTEN AT 8200.            
026400 01  WS-STUDENT-TABLE.                                                    
026500     05  WS-STUDENT-ENTRY                  OCCURS 300 TIMES.              
026600* MATCHES STU.MASTER.CPY FIELD FOR FIELD, INCLUDING THE TWO               
026700* PARENT-ID SLOTS - A SHARED STUDENT USES BOTH, A SINGLE-PARENT           
026800* STUDENT LEAVES THE SECOND ONE AT SPACES.                                
026900         10  WS-STU-ID                     PIC X(10).                     
027000         10  WS-STU-NAME                   PIC X(30).                     
027100         10  WS-STU-BALANCE                PIC S9(7)V99  COMP-3.          
027200         10  WS-STU-PARENT-COUNT           PIC 9(1).                      
027300             88  WS-STU-SINGLE-PARENT      VALUE 1.                       
027400             88  WS-STU-SHARED-PARENT      VALUE 2.                       
027500         10  WS-STU-PARENT-ID-1            PIC X(10).                     
027600         10  WS-STU-PARENT-ID-2            PIC X(10).                     
027700         10  FILLER                        PIC X(06).                     
027800* TOTALS-REPORT PRINT LINES - REUSED FOR EACH DETAIL LINE.  ONE           
027900* GROUP EDITS A COUNT, THE OTHER EDITS A DOLLAR AMOUNT - 8300             
028000* MOVES SPACES TO WHICHEVER ONE IT IS ABOUT TO USE, FILLS IN THE          
028100* LABEL AND VALUE, THEN MOVES THE WHOLE GROUP TO TOT-RPT-LINE.            
028200 01  WS-RPT-HEADING-1          PIC X(80) VALUE                            
028300     "GSP-PAYMENT-POSTING - GUARDIAN-STUDENT PAYMENT DAILY RUN".          
028400 01  WS-RPT-COUNT-LINE.                                                   
028500     05  WS-RPT-CNT-LABEL                  PIC X(34).                     
028600     05  WS-RPT-CNT-VALUE                  PIC ZZZ,ZZ9.                   
028700     05  FILLER PIC X(39)  VALUE SPACES.                                  
028800 01  WS-RPT-AMOUNT-LINE.                                                  
028900     05  WS-RPT-AMT-LABEL                  PIC X(34).                     
029000     05  WS-RPT-AMT-VALUE                  PIC Z,ZZZ,ZZ9.99.              
029100     05  FILLER PIC X(34)  VALUE SPACES.                                  
029200 PROCEDURE DIVISION.                                                      
029300* 0000-MAIN-CONTROL CONTROLS THE WHOLE RUN - SEE 1000, 2000,              
029400* AND 8000 BELOW.                                                         
029500 0000-MAIN-CONTROL.                                                       
029600* OPEN, LOAD THE TABLES, PRIME THE FIRST REQUEST.                         
029700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
029800* ONE PASS OF THIS LOOP PER PAYMENT REQUEST IN THE FILE.                  
029900     PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT                      
030000         UNTIL WS-REQ-EOF.                                                
030100* REWRITE BOTH MASTERS, PRINT THE REPORT, CLOSE EVERYTHING.               
030200     PERFORM 8000-FINISH-UP THRU 8000-EXIT.                               
030300     STOP RUN.                                                            
030400* 1000 OPENS EVERY FILE FOR THE RUN AND LOADS THE PARENT AND              
030500* STUDENT MASTERS INTO THE WORKING-STORAGE TABLES SO A PAYMENT            
030600* REQUEST CAN BE POSTED WITHOUT RE-READING THE MASTER FILES.              
030700* ALSO ZEROES THE CONTROL TOTALS AND THE RATE/SHARE SCRATCH               
030800* FIELDS IN WS-COMPUTE-AREA - GSP-0312 - A COMP-3 FIELD THAT              
030900* IS NEVER MOVED INTO CARRIES WHATEVER GARBAGE WAS IN STORAGE             
031000* WHEN THE RUN STARTED, AND THAT GARBAGE USED TO REACH THE                
031100* LEDGER ON THE FIRST STUDENT-NOT-FOUND RECORD OF THE DAY.                
031200 1000-INITIALIZE.                                                         
031300     IF GSP-DETAIL-TRACE-ON                                               
031400         DISPLAY "GSP-PAYMENT-POSTING - DETAIL TRACE SWITCH IS ON"        
031500     END-IF.                                                              
031600* TWO OLD-GENERATION INPUT FILES, TWO NEW-GENERATION OUTPUT               
031700* FILES, THE DAY'S PAYMENT REQUESTS, AND REG.CNTL LEFT BY THE             
031800* REGISTRATION STEP.                                                      
031900     OPEN INPUT PAR-MASTER-IN                                             
032000         STU-MASTER-IN                                                    
032100         PAY-REQUEST-FILE                                                 
032200         REG-CNTL-FILE.                                                   
032300     OPEN OUTPUT PAR-MASTER-OUT                                           
032400         STU-MASTER-OUT                                                   
032500         PAY-TRANS-FILE                                                   
032600         TOTALS-REPORT.                                                   
032700* ZERO THE RUN COUNTERS AND DOLLAR TOTALS BEFORE THE FIRST                
032800* REQUEST IS READ.                                                        
032900     MOVE ZERO TO WS-REQ-READ-CT WS-SUCCESS-CT WS-FAILED-CT.              
033000     MOVE ZERO TO WS-TOTAL-AMT-POSTED WS-TOTAL-SURCHARGE.                 
033100* GSP-0312 - ZERO THE RATE/ADJUSTED-AMOUNT SCRATCH FIELDS TOO -           
033200* SEE THE NOTE ABOVE THIS PARAGRAPH'S BANNER.                             
033300     MOVE ZERO TO WS-DYN-RATE WS-ADJ-AMT.                                 
033400     PERFORM 1100-LOAD-PARENT-TABLE THRU 1100-EXIT.                       
033500     PERFORM 1200-LOAD-STUDENT-TABLE THRU 1200-EXIT.                      
033600     PERFORM 1300-LOAD-REG-CONTROL THRU 1300-EXIT.                        
033700     PERFORM 1400-READ-REQUEST THRU 1400-EXIT.                            
033800 1000-EXIT.                                                               
033900     EXIT.                                                                
034000*                                                                         
034100* 1100 SERIES - LOADS THE OLD PARENT MASTER INTO WS-PARENT-TABLE          
034200* ONE TIME AT THE START OF THE RUN.  THE PARENT MASTER IS NOT             
034300* REWRITTEN UNTIL 8100, AFTER EVERY REQUEST HAS BEEN POSTED, SO           
034400* ALL BALANCE ARITHMETIC FOR THE WHOLE RUN HAPPENS IN THE TABLE.          
034500 1100-LOAD-PARENT-TABLE.                                                  
034600     MOVE ZERO TO WS-PAR-COUNT.                                           
034700     PERFORM 1110-READ-PARENT THRU 1110-EXIT.                             
034800     PERFORM 1120-BUILD-PARENT-ENTRY THRU 1120-EXIT                       
034900         UNTIL WS-PAR-EOF.                                                
035000 1100-EXIT.                                                               
035100     EXIT.                                                                
035200* SIMPLE SEQUENTIAL READ OF THE OLD PARENT MASTER - NOTHING               
035300* FANCY HERE, THE FILE IS NOT KEYED.                                      
035400 1110-READ-PARENT.                                                        
035500     READ PAR-MASTER-IN                                                   
035600         AT END SET WS-PAR-EOF TO TRUE                                    
035700     END-READ.                                                            
035800 1110-EXIT.                                                               
035900     EXIT.                                                                
036000* 300-ENTRY CEILING IS A STOP RUN, NOT A SOFT SKIP - A LOST               
036100* PARENT WOULD MEAN A WRONG BALANCE SOMEWHERE ON THE DAY'S RUN            
036200* AND THAT IS WORSE THAN THE JOB ABENDING ON THE OPERATOR.                
036300 1120-BUILD-PARENT-ENTRY.                                                 
036400     IF WS-PAR-COUNT > 300                                                
036500         DISPLAY "GSP-PAYMENT-POSTING - PARENT TABLE FULL"                
036600         STOP RUN                                                         
036700     END-IF.                                                              
036800     ADD 1 TO WS-PAR-COUNT.                                               
036900* FIELD-BY-FIELD MOVE, NOT A GROUP MOVE - PAR-MASTER-IN-REC AND           
037000* WS-PARENT-ENTRY ARE NOT BYTE-FOR-BYTE THE SAME LAYOUT.                  
037100     MOVE PAR-ID OF PAR-MASTER-IN-REC                                     
037200         TO WS-PAR-ID (WS-PAR-COUNT).                                     
037300     MOVE PAR-NAME OF PAR-MASTER-IN-REC                                   
037400         TO WS-PAR-NAME (WS-PAR-COUNT).                                   
037500     MOVE PAR-BALANCE OF PAR-MASTER-IN-REC                                
037600         TO WS-PAR-BALANCE (WS-PAR-COUNT).                                
037700     PERFORM 1110-READ-PARENT THRU 1110-EXIT.                             
037800 1120-EXIT.                                                               
037900     EXIT.                                                                
038000*                                                                         
038100* 1200 SERIES - SAME PATTERN AS 1100 ABOVE, BUT FOR THE STUDENT           
038200* MASTER.  THE STUDENT TABLE CARRIES BOTH PARENT-ID FIELDS SO             
038300* THE POSTING LOGIC AT 2300-2330 NEVER HAS TO GO BACK TO THE              
038400* STUDENT MASTER FILE ITSELF.                                             
038500 1200-LOAD-STUDENT-TABLE.                                                 
038600     MOVE ZERO TO WS-STU-COUNT.                                           
038700     PERFORM 1210-READ-STUDENT THRU 1210-EXIT.                            
038800     PERFORM 1220-BUILD-STUDENT-ENTRY THRU 1220-EXIT                      
038900         UNTIL WS-STU-EOF.                                                
039000 1200-EXIT.                                                               
039100     EXIT.                                                                
039200* SIMPLE SEQUENTIAL READ OF THE OLD STUDENT MASTER.                       
039300 1210-READ-STUDENT.                                                       
039400     READ STU-MASTER-IN                                                   
039500         AT END SET WS-STU-EOF TO TRUE                                    
039600     END-READ.                                                            
039700 1210-EXIT.                                                               
039800     EXIT.                                                                
039900* SAME 300-ENTRY STOP-RUN CEILING AS THE PARENT TABLE AT 1120.            
040000 1220-BUILD-STUDENT-ENTRY.                                                
040100     IF WS-STU-COUNT > 300                                                
040200         DISPLAY "GSP-PAYMENT-POSTING - STUDENT TABLE FULL"               
040300         STOP RUN                                                         
040400     END-IF.                                                              
040500     ADD 1 TO WS-STU-COUNT.                                               
040600* SIX FIELDS, SIX MOVES - THE PARENT-ID PAIR CARRIES FORWARD              
040700* UNCHANGED, ONLY 2300-2330 BELOW EVER USES IT.                           
040800     MOVE STU-ID OF STU-MASTER-IN-REC                                     
040900         TO WS-STU-ID (WS-STU-COUNT).                                     
041000     MOVE STU-NAME OF STU-MASTER-IN-REC                                   
041100         TO WS-STU-NAME (WS-STU-COUNT).                                   
041200     MOVE STU-BALANCE OF STU-MASTER-IN-REC                                
041300         TO WS-STU-BALANCE (WS-STU-COUNT).                                
041400     MOVE STU-PARENT-COUNT OF STU-MASTER-IN-REC                           
041500         TO WS-STU-PARENT-COUNT (WS-STU-COUNT).                           
041600     MOVE STU-PARENT-ID-1 OF STU-MASTER-IN-REC                            
041700         TO WS-STU-PARENT-ID-1 (WS-STU-COUNT).                            
041800     MOVE STU-PARENT-ID-2 OF STU-MASTER-IN-REC                            
041900         TO WS-STU-PARENT-ID-2 (WS-STU-COUNT).                            
042000     PERFORM 1210-READ-STUDENT THRU 1210-EXIT.                            
042100 1220-EXIT.                                                               
042200     EXIT.                                                                
042300* 1300 PICKS UP THE REGISTRATIONS-ACCEPTED/REJECTED COUNTS LEFT           
042400* ON REG.CNTL BY THE RAV-ACCOUNT-REGISTRATION STEP.  A MISSING            
042500* REG.CNTL (POSTING RUN WITH NO REGISTRATION STEP THAT DAY)               
042600* JUST PRINTS ZERO ON THE TOTALS-REPORT - GSP-0251.                       
042700 1300-LOAD-REG-CONTROL.                                                   
042800     READ REG-CNTL-FILE                                                   
042900         AT END MOVE ZERO TO REG-CNTL-ACCEPTED-CT                         
043000             REG-CNTL-REJECTED-CT                                         
043100     END-READ.                                                            
043200     MOVE REG-CNTL-ACCEPTED-CT TO WS-REG-ACCEPTED-CT.                     
043300     MOVE REG-CNTL-REJECTED-CT TO WS-REG-REJECTED-CT.                     
043400 1300-EXIT.                                                               
043500     EXIT.                                                                
043600*                                                                         
043700* PAY-REQUEST-FILE IS PROCESSED IN ARRIVAL ORDER, NOT SORTED -            
043800* THE ORDER THE GUARDIAN PORTAL WROTE THE REQUESTS IS THE                 
043900* ORDER THEY ARE RATED AND POSTED.                                        
044000 1400-READ-REQUEST.                                                       
044100     READ PAY-REQUEST-FILE                                                
044200         AT END SET WS-REQ-EOF TO TRUE                                    
044300     END-READ.                                                            
044400 1400-EXIT.                                                               
044500     EXIT.                                                                
044600* 2000 HANDLES ONE PAYMENT REQUEST END TO END - EDIT THE AMOUNT,          
044700* LOCATE THE STUDENT, RATE THE REQUEST, POST IT, WRITE THE                
044800* LEDGER RECORD, ROLL THE CONTROL TOTALS, THEN READ THE NEXT              
044900* REQUEST.  TRN-STATUS DEFAULTS TO FAILED AND TRN-DYNAMIC-RATE/           
045000* TRN-ADJUSTED-AMOUNT DEFAULT TO ZERO ON ENTRY - A REQUEST THAT           
045100* FAILS ANY EDIT BELOW FALLS THROUGH TO 2900 CARRYING THOSE               
045200* DEFAULTS, NOT WHATEVER THE PRIOR REQUEST LEFT BEHIND - GSP-0312.        
045300 2000-PROCESS-ONE-REQUEST.                                                
045400     ADD 1 TO WS-REQ-READ-CT.                                             
045500     MOVE REQ-PARENT-ID TO TRN-PARENT-ID.                                 
045600     MOVE REQ-STUDENT-ID TO TRN-STUDENT-ID.                               
045700     MOVE REQ-AMOUNT TO TRN-ORIGINAL-AMOUNT.                              
045800     MOVE ZERO TO TRN-DYNAMIC-RATE TRN-ADJUSTED-AMOUNT.                   
045900     MOVE "FAILED " TO TRN-STATUS.                                        
046000     MOVE SPACES TO TRN-REASON.                                           
046100     SET WS-STU-NOT-FOUND TO TRUE.                                        
046200     PERFORM 2050-EDIT-REQUEST-AMOUNT THRU 2050-EXIT.                     
046300     IF WS-REQ-VALID                                                      
046400         PERFORM 2100-FIND-STUDENT THRU 2100-EXIT                         
046500         IF WS-STU-FOUND                                                  
046600             PERFORM 2200-COMPUTE-DYNAMIC-RATE THRU 2200-EXIT             
046700             PERFORM 2300-POST-PAYMENT THRU 2300-EXIT                     
046800         ELSE                                                             
046900             MOVE "STUDENT NOT FOUND" TO TRN-REASON                       
047000         END-IF                                                           
047100     END-IF.                                                              
047200     PERFORM 2900-WRITE-TRANSACTION THRU 2900-EXIT.                       
047300     PERFORM 1400-READ-REQUEST THRU 1400-EXIT.                            
047400 2000-EXIT.                                                               
047500     EXIT.                                                                
047600*                                                                         
047700* 2050 IS THE AMOUNT EDIT PROMISED BY THE COMMENT ON                      
047800* PAY-REQUEST-ALT-VIEW IN PAY.REQUEST.CPY - ADDED GSP-0312 AFTER          
047900* AN AUDIT FOUND A ZERO OR NEGATIVE REQ-AMOUNT WAS BEING RATED            
048000* AND POSTED INSTEAD OF BEING TURNED AWAY.  REQ-AMOUNT-X SCREENS          
048100* OUT A BLANK (UNPUNCHED) AMOUNT BEFORE THE NUMERIC TEST RUNS -           
048200* COMPARING AN UNPUNCHED COMP-3 FIELD TO ZERO IS NOT RELIABLE ON          
048300* EVERY COMPILER, SO THE ALPHANUMERIC REDEFINES IS CHECKED FIRST.         
048400 2050-EDIT-REQUEST-AMOUNT.                                                
048500     SET WS-REQ-VALID TO TRUE.                                            
048600     IF REQ-AMOUNT-X = SPACES                                             
048700         SET WS-REQ-INVALID TO TRUE                                       
048800         MOVE "INVALID PAYMENT AMOUNT" TO TRN-REASON                      
048900         GO TO 2050-EXIT                                                  
049000     END-IF.                                                              
049100     IF REQ-AMOUNT NOT > ZERO                                             
049200         SET WS-REQ-INVALID TO TRUE                                       
049300         MOVE "INVALID PAYMENT AMOUNT" TO TRN-REASON                      
049400     END-IF.                                                              
049500 2050-EXIT.                                                               
049600     EXIT.                                                                
049700*                                                                         
049800* 2100 SEARCHES THE IN-MEMORY STUDENT TABLE BUILT AT 1200 FOR             
049900* REQ-STUDENT-ID.  NOT CALLED AT ALL WHEN 2050 ABOVE REJECTED             
050000* THE REQUEST - NO SENSE SCANNING 300 ENTRIES FOR A REQUEST               
050100* THAT IS ALREADY GOING TO FAIL.                                          
050200 2100-FIND-STUDENT.                                                       
050300     SET WS-STU-NOT-FOUND TO TRUE.                                        
050400     PERFORM 2110-SCAN-STUDENT THRU 2110-EXIT                             
050500         VARYING WS-STU-IDX FROM 1 BY 1                                   
050600         UNTIL WS-STU-IDX > WS-STU-COUNT                                  
050700         OR WS-STU-FOUND.                                                 
050800* SAME BACK-UP-ONE IDIOM AS 2330 BELOW - THE VARYING TESTS                
050900* BEFORE EACH PASS, SO THE INDEX IS ONE TOO FAR ON A MATCH.               
051000     IF WS-STU-FOUND                                                      
051100         SUBTRACT 1 FROM WS-STU-IDX                                       
051200     END-IF.                                                              
051300 2100-EXIT.                                                               
051400     EXIT.                                                                
051500* ONE-ENTRY COMPARE, CALLED BY THE PERFORM VARYING AT 2100 ABOVE.         
051600 2110-SCAN-STUDENT.                                                       
051700     IF STU-ID (WS-STU-IDX) = REQ-STUDENT-ID                              
051800         SET WS-STU-FOUND TO TRUE                                         
051900     END-IF.                                                              
052000 2110-EXIT.                                                               
052100     EXIT.                                                                
052200* 2200 BUILDS THE DYNAMIC RATE - BASE 2 PCT, PLUS 2 PCT OVER              
052300* $1,000, PLUS HALF A POINT FOR A SHARED (TWO-PARENT) STUDENT -           
052400* GSP-0087 AND GSP-0093.                                                  
052500 2200-COMPUTE-DYNAMIC-RATE.                                               
052600* BASE RATE - EVERY REQUEST PAYS AT LEAST 2 PCT.                          
052700     MOVE .02 TO WS-DYN-RATE.                                             
052800* OVER-$1,000 ADDER - GSP-0093.                                           
052900     IF REQ-AMOUNT > 1000.00                                              
053000         ADD .02 TO WS-DYN-RATE                                           
053100     END-IF.                                                              
053200* SHARED-STUDENT ADDER - GSP-0087.  A SINGLE-PARENT STUDENT               
053300* NEVER GETS THIS HALF-POINT.                                             
053400     IF WS-STU-SHARED-PARENT (WS-STU-IDX)                                 
053500         ADD .005 TO WS-DYN-RATE                                          
053600     END-IF.                                                              
053700* ROUNDED TO THE PENNY - THIS IS THE FIGURE ACTUALLY POSTED.              
053800     COMPUTE WS-ADJ-AMT ROUNDED =                                         
053900         REQ-AMOUNT * (1 + WS-DYN-RATE).                                  
054000 2200-EXIT.                                                               
054100     EXIT.                                                                
054200*                                                                         
054300* 2300 JUST ROUTES ON THE STUDENT'S PARENT COUNT - THE REAL               
054400* POSTING RULES ARE AT 2310 (ONE PARENT) AND 2320 (TWO PARENTS).          
054500* A STUDENT IS ALWAYS ONE OR THE OTHER, THERE IS NO THIRD CASE -          
054600* 88-LEVEL WS-STU-PARENT-COUNT ONLY DEFINES VALUES 1 AND 2.               
054700 2300-POST-PAYMENT.                                                       
054800     IF WS-STU-SINGLE-PARENT (WS-STU-IDX)                                 
054900         PERFORM 2310-POST-SINGLE-PARENT THRU 2310-EXIT                   
055000     ELSE                                                                 
055100         PERFORM 2320-POST-TWO-PARENT THRU 2320-EXIT                      
055200     END-IF.                                                              
055300 2300-EXIT.                                                               
055400     EXIT.                                                                
055500* 2310 IS THE SINGLE-PARENT POSTING RULE - THE REQUEST'S                  
055600* PARENT MUST BE THE STUDENT'S ONE LINKED PARENT.                         
055700 2310-POST-SINGLE-PARENT.                                                 
055800     IF REQ-PARENT-ID NOT = WS-STU-PARENT-ID-1 (WS-STU-IDX)               
055900         MOVE "NO RELATIONSHIP BETWEEN STUDENT AND PARENT"                
056000             TO TRN-REASON                                                
056100         GO TO 2310-EXIT                                                  
056200     END-IF.                                                              
056300     MOVE REQ-PARENT-ID TO WS-SEARCH-PAR-ID.                              
056400     PERFORM 2330-FIND-PARENT-BY-ID THRU 2330-EXIT.                       
056500     MOVE WS-SEARCH-PAR-IDX TO WS-INI-IDX.                                
056600* THE FULL ADJUSTED AMOUNT, RATE AND ALL, COMES OUT OF THE ONE            
056700* PARENT'S BALANCE - THERE IS NO ONE ELSE TO SHARE IT WITH.               
056800     IF WS-ADJ-AMT > WS-PAR-BALANCE (WS-INI-IDX)                          
056900         MOVE "INSUFFICIENT FUNDS" TO TRN-REASON                          
057000         GO TO 2310-EXIT                                                  
057100     END-IF.                                                              
057200* THE STUDENT'S BALANCE IS CREDITED THE ORIGINAL REQUESTED                
057300* AMOUNT, NOT THE ADJUSTED AMOUNT - THE SURCHARGE IS THE                  
057400* SCHOOL'S REVENUE, NOT TUITION CREDIT.                                   
057500     SUBTRACT WS-ADJ-AMT FROM WS-PAR-BALANCE (WS-INI-IDX).                
057600     ADD REQ-AMOUNT TO WS-STU-BALANCE (WS-STU-IDX).                       
057700     MOVE "SUCCESS" TO TRN-STATUS.                                        
057800     MOVE SPACES TO TRN-REASON.                                           
057900 2310-EXIT.                                                               
058000     EXIT.                                                                
058100* 2320 IS THE TWO-PARENT POSTING RULE - GSP-0087.  THE FOUR               
058200* CONTRIBUTION TESTS BELOW ARE EVALUATED IN ORDER, FIRST MATCH            
058300* WINS.  RULE 2 CHARGES THE SECOND PARENT ITS 60 PCT SHARE                
058400* EVEN THOUGH THE ELIGIBILITY TEST IS AGAINST THE 20 PCT SHARE -          
058500* THIS IS BY DESIGN, DO NOT "FIX" IT.  VERIFIED AGAINST THE               
058600* ORIGINAL SPEC BY DWL ON 04/22/96, CONFIRMED AGAIN BY RPK                
058700* ON 06/14/01 WHEN GSP-0251 WAS BEING WORKED.                             
058800 2320-POST-TWO-PARENT.                                                    
058900     IF REQ-PARENT-ID NOT = WS-STU-PARENT-ID-1 (WS-STU-IDX)               
059000         AND REQ-PARENT-ID NOT = WS-STU-PARENT-ID-2 (WS-STU-IDX)          
059100         MOVE "NO RELATIONSHIP BETWEEN STUDENT AND PARENT"                
059200             TO TRN-REASON                                                
059300         GO TO 2320-EXIT                                                  
059400     END-IF.                                                              
059500* "INITIATING" IS WHICHEVER PARENT IS NAMED ON THIS REQUEST -             
059600* THE OTHER LINKED PARENT IS "SECOND" REGARDLESS OF THE ORDER             
059700* THEY APPEAR ON THE STUDENT MASTER.                                      
059800     IF REQ-PARENT-ID = WS-STU-PARENT-ID-1 (WS-STU-IDX)                   
059900         MOVE WS-STU-PARENT-ID-1 (WS-STU-IDX) TO WS-INI-PARENT-ID         
060000         MOVE WS-STU-PARENT-ID-2 (WS-STU-IDX) TO WS-SEC-PARENT-ID         
060100     ELSE                                                                 
060200         MOVE WS-STU-PARENT-ID-2 (WS-STU-IDX) TO WS-INI-PARENT-ID         
060300         MOVE WS-STU-PARENT-ID-1 (WS-STU-IDX) TO WS-SEC-PARENT-ID         
060400     END-IF.                                                              
060500     MOVE WS-INI-PARENT-ID TO WS-SEARCH-PAR-ID.                           
060600     PERFORM 2330-FIND-PARENT-BY-ID THRU 2330-EXIT.                       
060700     MOVE WS-SEARCH-PAR-IDX TO WS-INI-IDX.                                
060800     MOVE WS-SEC-PARENT-ID TO WS-SEARCH-PAR-ID.                           
060900     PERFORM 2330-FIND-PARENT-BY-ID THRU 2330-EXIT.                       
061000     MOVE WS-SEARCH-PAR-IDX TO WS-SEC-IDX.                                
061100* FIRST THE COMBINED-FUNDS CHECK - IF THE TWO PARENTS TOGETHER            
061200* CANNOT COVER THE ADJUSTED AMOUNT, THERE IS NO SPLIT TO LOOK FOR.        
061300     IF WS-ADJ-AMT > (WS-PAR-BALANCE (WS-INI-IDX) +                       
061400             WS-PAR-BALANCE (WS-SEC-IDX))                                 
061500         MOVE "INSUFFICIENT FUNDS" TO TRN-REASON                          
061600         GO TO 2320-EXIT                                                  
061700     END-IF.                                                              
061800* THE FOUR CANDIDATE SPLITS - 60/40, 40/60, 20/80 - COMPUTED              
061900* ONCE HERE SO 2321 BELOW IS A PLAIN COMPARE-AND-PICK.                    
062000     COMPUTE WS-PCT-60 ROUNDED = WS-ADJ-AMT * 60 / 100.                   
062100     COMPUTE WS-PCT-40 ROUNDED = WS-ADJ-AMT * 40 / 100.                   
062200     COMPUTE WS-PCT-20 ROUNDED = WS-ADJ-AMT * 20 / 100.                   
062300     COMPUTE WS-PCT-80 ROUNDED = WS-ADJ-AMT * 80 / 100.                   
062400* THE INITIATING PARENT MUST COVER AT LEAST THE SMALLEST SHARE            
062500* ON THE TABLE (20 PCT) OR NONE OF THE THREE SPLITS AT 2321 CAN           
062600* POSSIBLY FIT - REJECT NOW RATHER THAN FALL THROUGH ALL THREE.           
062700     IF WS-PAR-BALANCE (WS-INI-IDX) < WS-PCT-20                           
062800         MOVE "INITIATING PARENT MUST COVER AT LEAST 20 PCT"              
062900             TO TRN-REASON                                                
063000         GO TO 2320-EXIT                                                  
063100     END-IF.                                                              
063200* 2321 PICKS THE CONTRIBUTION SPLIT, FIRST MATCH WINS - SEE               
063300* THE NOTE AT 2320 ABOVE ABOUT RULE 2.  FALLS THROUGH TO 2323             
063400* ONCE A SPLIT IS CHOSEN, OR TO 2320-EXIT IF NONE FITS.                   
063500 2321-DECIDE-CONTRIBUTION.                                                
063600* RULE 1 - THE IDEAL SPLIT.  BOTH PARENTS COVER THEIR OWN SHARE.          
063700     IF WS-PAR-BALANCE (WS-INI-IDX) >= WS-PCT-60                          
063800         AND WS-PAR-BALANCE (WS-SEC-IDX) >= WS-PCT-40                     
063900         MOVE WS-PCT-60 TO WS-INI-SHARE                                   
064000         MOVE WS-PCT-40 TO WS-SEC-SHARE                                   
064100         GO TO 2323-APPLY-SHARES                                          
064200     END-IF.                                                              
064300* RULE 2 - THE INITIATING PARENT ONLY COVERS 40 PCT, BUT THE              
064400* SECOND PARENT MAKES UP THE OTHER 60 - ELIGIBILITY IS CHECKED            
064500* AT THE 20 PCT LEVEL, NOT THE 60 PCT CHARGED.  SEE THE NOTE AT           
064600* THE TOP OF 2320, THIS IS INTENTIONAL AND TWICE CONFIRMED.               
064700     IF WS-PAR-BALANCE (WS-INI-IDX) >= WS-PCT-40                          
064800         AND WS-PAR-BALANCE (WS-SEC-IDX) >= WS-PCT-20                     
064900         MOVE WS-PCT-40 TO WS-INI-SHARE                                   
065000         MOVE WS-PCT-60 TO WS-SEC-SHARE                                   
065100         GO TO 2323-APPLY-SHARES                                          
065200     END-IF.                                                              
065300* RULE 3 - THE SECOND PARENT CARRIES THE WHOLE LOAD EXCEPT THE            
065400* MINIMUM 20 PCT THE INITIATING PARENT ALREADY PASSED AT 2320.            
065500     IF WS-PAR-BALANCE (WS-SEC-IDX) >= WS-PCT-80                          
065600         MOVE WS-PCT-20 TO WS-INI-SHARE                                   
065700         MOVE WS-PCT-80 TO WS-SEC-SHARE                                   
065800         GO TO 2323-APPLY-SHARES                                          
065900     END-IF.                                                              
066000* NONE OF THE THREE FIT - REJECT, EVEN THOUGH THE COMBINED-FUNDS          
066100* TEST AT 2320 PASSED.  THIS CAN HAPPEN WHEN THE FUNDS ARE THERE          
066200* BUT SPLIT IN A WAY NONE OF THE THREE RATIOS ALLOW FOR.                  
066300     MOVE "NO SUITABLE CONTRIBUTION ARRANGEMENT" TO TRN-REASON.           
066400     GO TO 2320-EXIT.                                                     
066500*                                                                         
066600* 2323 ONLY RUNS ONCE 2321 ABOVE HAS FALLEN THROUGH WITH A                
066700* CHOSEN SPLIT IN WS-INI-SHARE/WS-SEC-SHARE - APPLIES IT TO BOTH          
066800* PARENT BALANCES AND CREDITS THE STUDENT THE FULL ORIGINAL               
066900* REQUESTED AMOUNT, SAME AS THE SINGLE-PARENT RULE AT 2310.               
067000 2323-APPLY-SHARES.                                                       
067100     SUBTRACT WS-INI-SHARE FROM WS-PAR-BALANCE (WS-INI-IDX).              
067200     SUBTRACT WS-SEC-SHARE FROM WS-PAR-BALANCE (WS-SEC-IDX).              
067300     ADD REQ-AMOUNT TO WS-STU-BALANCE (WS-STU-IDX).                       
067400     MOVE "SUCCESS" TO TRN-STATUS.                                        
067500     MOVE SPACES TO TRN-REASON.                                           
067600 2320-EXIT.                                                               
067700     EXIT.                                                                
067800* 2330 IS A ONE-SHOT PARENT-ID LOOKUP SUBROUTINE - CALLED WITH            
067900* WS-SEARCH-PAR-ID SET, RETURNS THE TABLE SUBSCRIPT IN                    
068000* WS-SEARCH-PAR-IDX.  USES THE KEY-ONLY REDEFINES AT                      
068100* WS-PARENT-KEY-TABLE SO THE SCAN DOES NOT MOVE THE WHOLE                 
068200* 30-BYTE NAME AND BALANCE EVERY COMPARE.                                 
068300 2330-FIND-PARENT-BY-ID.                                                  
068400     SET WS-PAR-NOT-FOUND TO TRUE.                                        
068500     PERFORM 2331-SCAN-PARENT THRU 2331-EXIT                              
068600         VARYING WS-PAR-IDX FROM 1 BY 1                                   
068700         UNTIL WS-PAR-IDX > WS-PAR-COUNT                                  
068800         OR WS-PAR-FOUND.                                                 
068900* PERFORM VARYING TESTS BEFORE EACH ITERATION, SO WS-PAR-IDX IS           
069000* ONE PAST THE MATCH ON EXIT - BACK IT UP BEFORE HANDING IT OUT.          
069100     IF WS-PAR-FOUND                                                      
069200         SUBTRACT 1 FROM WS-PAR-IDX                                       
069300     END-IF.                                                              
069400     MOVE WS-PAR-IDX TO WS-SEARCH-PAR-IDX.                                
069500 2330-EXIT.                                                               
069600     EXIT.                                                                
069700* ONE-ENTRY COMPARE AGAINST THE KEY-ONLY REDEFINES, CALLED BY             
069800* THE PERFORM VARYING AT 2330 ABOVE.                                      
069900 2331-SCAN-PARENT.                                                        
070000     IF WS-PAR-KEY-ID (WS-PAR-IDX) = WS-SEARCH-PAR-ID                     
070100         SET WS-PAR-FOUND TO TRUE                                         
070200     END-IF.                                                              
070300 2331-EXIT.                                                               
070400     EXIT.                                                                
070500* 2900 CLOSES OUT ONE TRANSACTION - ROLLS THE CONTROL TOTALS              
070600* AND WRITES THE LEDGER RECORD.  A RECORD IS WRITTEN FOR EVERY            
070700* REQUEST READ, POSTED OR NOT.                                            
070800*                                                                         
070900* GSP-0312 - WS-DYN-RATE/WS-ADJ-AMT ARE ONLY MOVED TO THE LEDGER          
071000* WHEN WS-STU-FOUND - THOSE TWO FIELDS ARE ONLY SET BY 2200 AND           
071100* 2200 ONLY RUNS WHEN THE STUDENT WAS FOUND, SO A STUDENT-NOT-            
071200* FOUND OR INVALID-AMOUNT RECORD WOULD OTHERWISE CARRY WHATEVER           
071300* RATE/AMOUNT THE PREVIOUS REQUEST IN THE RUN COMPUTED INSTEAD            
071400* OF THE ZEROES MOVED INTO THOSE FIELDS AT THE TOP OF 2000.               
071500 2900-WRITE-TRANSACTION.                                                  
071600     IF WS-STU-FOUND                                                      
071700         MOVE WS-DYN-RATE TO TRN-DYNAMIC-RATE                             
071800         MOVE WS-ADJ-AMT TO TRN-ADJUSTED-AMOUNT                           
071900     END-IF.                                                              
072000* A SUCCESSFUL POST ROLLS BOTH CONTROL-TOTAL DOLLAR FIGURES -             
072100* A FAILED REQUEST (FOR ANY REASON) ONLY ROLLS THE FAILED COUNT.          
072200     IF TRN-STATUS-SUCCESS                                                
072300         ADD 1 TO WS-SUCCESS-CT                                           
072400         ADD REQ-AMOUNT TO WS-TOTAL-AMT-POSTED                            
072500         COMPUTE WS-SURCHARGE-AMT =                                       
072600                 WS-ADJ-AMT - REQ-AMOUNT                                  
072700         ADD WS-SURCHARGE-AMT TO WS-TOTAL-SURCHARGE                       
072800     ELSE                                                                 
072900         ADD 1 TO WS-FAILED-CT                                            
073000     END-IF.                                                              
073100     WRITE PAY-TRANS-RECORD.                                              
073200 2900-EXIT.                                                               
073300     EXIT.                                                                
073400* 8000 REWRITES BOTH MASTERS FROM THE UPDATED TABLES, PRINTS              
073500* THE TOTALS REPORT AND CLOSES EVERY FILE FOR THE RUN.                    
073600 8000-FINISH-UP.                                                          
073700* WALK EVERY TABLE ENTRY AND REWRITE IT - THE OLD MASTER FILES            
073800* WERE NEVER TOUCHED DURING THE POSTING LOOP, ONLY THE TABLE.             
073900     MOVE 1 TO WS-PAR-IDX.                                                
074000     PERFORM 8100-WRITE-PARENT-MASTER-OUT THRU 8100-EXIT                  
074100         VARYING WS-PAR-IDX FROM 1 BY 1                                   
074200         UNTIL WS-PAR-IDX > WS-PAR-COUNT.                                 
074300     PERFORM 8200-WRITE-STUDENT-MASTER-OUT THRU 8200-EXIT                 
074400         VARYING WS-STU-IDX FROM 1 BY 1                                   
074500         UNTIL WS-STU-IDX > WS-STU-COUNT.                                 
074600     PERFORM 8300-PRINT-TOTALS-REPORT THRU 8300-EXIT.                     
074700* EVERY FILE OPENED AT 1000 IS CLOSED HERE, ONE LAST TIME, AT             
074800* THE END OF THE RUN.                                                     
074900     CLOSE PAR-MASTER-IN PAR-MASTER-OUT                                   
075000         STU-MASTER-IN STU-MASTER-OUT                                     
075100         PAY-REQUEST-FILE PAY-TRANS-FILE                                  
075200         REG-CNTL-FILE TOTALS-REPORT.                                     
075300 8000-EXIT.                                                               
075400     EXIT.                                                                
075500*                                                                         
075600* 8100 REWRITES ONE PARENT MASTER RECORD FROM THE TABLE ENTRY -           
075700* CALLED ONCE PER ENTRY BY THE PERFORM VARYING AT 8000 ABOVE.             
075800* THE BALANCE MOVED OUT HERE REFLECTS EVERY POSTING MADE TO THIS          
075900* PARENT DURING THE RUN, SINGLE OR SHARED.                                
076000 8100-WRITE-PARENT-MASTER-OUT.                                            
076100* FIELD-BY-FIELD, SAME AS THE LOAD AT 1120 - THE TWO LAYOUTS              
076200* ARE NOT BYTE-FOR-BYTE IDENTICAL SO A GROUP MOVE WOULD NOT WORK.         
076300     MOVE WS-PAR-ID (WS-PAR-IDX)                                          
076400         TO PAR-ID OF PAR-MASTER-OUT-REC.                                 
076500     MOVE WS-PAR-NAME (WS-PAR-IDX)                                        
076600         TO PAR-NAME OF PAR-MASTER-OUT-REC.                               
076700     MOVE WS-PAR-BALANCE (WS-PAR-IDX)                                     
076800         TO PAR-BALANCE OF PAR-MASTER-OUT-REC.                            
076900     WRITE PAR-MASTER-OUT-REC.                                            
077000 8100-EXIT.                                                               
077100     EXIT.                                                                
077200*                                                                         
077300* 8200 REWRITES ONE STUDENT MASTER RECORD FROM THE TABLE ENTRY -          
077400* CALLED ONCE PER ENTRY BY THE PERFORM VARYING AT 8000 ABOVE.             
077500* PARENT-COUNT AND BOTH PARENT-ID FIELDS ARE CARRIED THROUGH              
077600* UNCHANGED - ONLY RAV-ACCOUNT-REGISTRATION EVER SETS THOSE.              
077700 8200-WRITE-STUDENT-MASTER-OUT.                                           
077800* SAME FIELD-BY-FIELD PATTERN AS 8100 ABOVE, ONE MORE PAIR OF             
077900* FIELDS FOR THE PARENT-ID LINK.                                          
078000     MOVE WS-STU-ID (WS-STU-IDX)                                          
078100         TO STU-ID OF STU-MASTER-OUT-REC.                                 
078200     MOVE WS-STU-NAME (WS-STU-IDX)                                        
078300         TO STU-NAME OF STU-MASTER-OUT-REC.                               
078400     MOVE WS-STU-BALANCE (WS-STU-IDX)                                     
078500         TO STU-BALANCE OF STU-MASTER-OUT-REC.                            
078600     MOVE WS-STU-PARENT-COUNT (WS-STU-IDX)                                
078700         TO STU-PARENT-COUNT OF STU-MASTER-OUT-REC.                       
078800     MOVE WS-STU-PARENT-ID-1 (WS-STU-IDX)                                 
078900         TO STU-PARENT-ID-1 OF STU-MASTER-OUT-REC.                        
079000     MOVE WS-STU-PARENT-ID-2 (WS-STU-IDX)                                 
079100         TO STU-PARENT-ID-2 OF STU-MASTER-OUT-REC.                        
079200     WRITE STU-MASTER-OUT-REC.                                            
079300 8200-EXIT.                                                               
079400     EXIT.                                                                
079500* 8300 PRINTS THE ONE-PAGE DAILY TOTALS REPORT - HEADING,                 
079600* PAYMENT RUN TOTALS, THEN THE REGISTRATION RUN SUMMARY PICKED            
079700* UP OFF REG.CNTL AT 1300.  NO CONTROL BREAKS ON THIS REPORT.             
079800 8300-PRINT-TOTALS-REPORT.                                                
079900     MOVE WS-RPT-HEADING-1 TO TOT-RPT-LINE.                               
080000     WRITE TOT-RPT-LINE.                                                  
080100* REQUESTS READ / POSTED / FAILED - THE PAYMENT-RUN COUNTS.               
080200     MOVE SPACES TO WS-RPT-COUNT-LINE.                                    
080300     MOVE "REQUESTS READ" TO WS-RPT-CNT-LABEL.                            
080400     MOVE WS-REQ-READ-CT TO WS-RPT-CNT-VALUE.                             
080500     MOVE WS-RPT-COUNT-LINE TO TOT-RPT-LINE.                              
080600     WRITE TOT-RPT-LINE.                                                  
080700     MOVE SPACES TO WS-RPT-COUNT-LINE.                                    
080800     MOVE "PAYMENTS POSTED" TO WS-RPT-CNT-LABEL.                          
080900     MOVE WS-SUCCESS-CT TO WS-RPT-CNT-VALUE.                              
081000     MOVE WS-RPT-COUNT-LINE TO TOT-RPT-LINE.                              
081100     WRITE TOT-RPT-LINE.                                                  
081200     MOVE SPACES TO WS-RPT-COUNT-LINE.                                    
081300     MOVE "PAYMENTS FAILED" TO WS-RPT-CNT-LABEL.                          
081400     MOVE WS-FAILED-CT TO WS-RPT-CNT-VALUE.                               
081500     MOVE WS-RPT-COUNT-LINE TO TOT-RPT-LINE.                              
081600     WRITE TOT-RPT-LINE.                                                  
081700* DOLLAR LINES - TOTAL POSTED AND THE SURCHARGE PORTION OF IT.            
081800     MOVE SPACES TO WS-RPT-AMOUNT-LINE.                                   
081900     MOVE "TOTAL AMOUNT POSTED" TO WS-RPT-AMT-LABEL.                      
082000     MOVE WS-TOTAL-AMT-POSTED TO WS-RPT-AMT-VALUE.                        
082100     MOVE WS-RPT-AMOUNT-LINE TO TOT-RPT-LINE.                             
082200     WRITE TOT-RPT-LINE.                                                  
082300     MOVE SPACES TO WS-RPT-AMOUNT-LINE.                                   
082400     MOVE "TOTAL SURCHARGE COLLECTED" TO WS-RPT-AMT-LABEL.                
082500     MOVE WS-TOTAL-SURCHARGE TO WS-RPT-AMT-VALUE.                         
082600     MOVE WS-RPT-AMOUNT-LINE TO TOT-RPT-LINE.                             
082700     WRITE TOT-RPT-LINE.                                                  
082800* REGISTRATION ACCEPTED/REJECTED - PICKED UP OFF REG.CNTL AT              
082900* 1300, NOT COUNTED BY THIS PROGRAM - GSP-0251.                           
083000     MOVE SPACES TO WS-RPT-COUNT-LINE.                                    
083100     MOVE "REGISTRATIONS ACCEPTED" TO WS-RPT-CNT-LABEL.                   
083200     MOVE WS-REG-ACCEPTED-CT TO WS-RPT-CNT-VALUE.                         
083300     MOVE WS-RPT-COUNT-LINE TO TOT-RPT-LINE.                              
083400     WRITE TOT-RPT-LINE.                                                  
083500     MOVE SPACES TO WS-RPT-COUNT-LINE.                                    
083600     MOVE "REGISTRATIONS REJECTED" TO WS-RPT-CNT-LABEL.                   
083700     MOVE WS-REG-REJECTED-CT TO WS-RPT-CNT-VALUE.                         
083800     MOVE WS-RPT-COUNT-LINE TO TOT-RPT-LINE.                              
083900     WRITE TOT-RPT-LINE.                                                  
084000 8300-EXIT.                                                               
084100     EXIT.                                                                
